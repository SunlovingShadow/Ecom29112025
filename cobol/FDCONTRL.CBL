000100*    FDCONTRL.CBL
000200*    RECORD LAYOUT FOR THE CONTROL-FILE.  ONE RECORD (KEY=1) CARRIES
000300*    THE LAST ORDER SEQUENCE NUMBER ISSUED BY CHECKOUT-BATCH; A
000400*    SECOND RECORD (KEY=2), ADDED WHEN RETURN-INTAKE WAS WRITTEN,
000500*    CARRIES THE LAST RETURN-ID ISSUED.  SAME RECORD LAYOUT SERVES
000600*    BOTH KEYS SO ONE FD COVERS THE WHOLE FILE.
000700    FD  CONTROL-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  CONTROL-RECORD.
001100        05  CONTROL-KEY             PIC 9(01).
001200        05  CONTROL-LAST-ORDER-SEQ  PIC 9(09).
001300        05  CONTROL-LAST-RETURN-SEQ PIC 9(09).
001400        05  FILLER                  PIC X(11).
