000100*    SLRETRN.CBL
000200*    FILE-CONTROL ENTRY FOR THE RETURN-REQUESTS FILE. APPENDED
000300*    TO BY RETURN-INTAKE; READ IN FULL BY RETURN-REQUEST-REPORT
000400*    AND RETURN-LOOKUP.
000500    SELECT RETURN-REQUESTS
000600           ASSIGN TO "RETNREQS"
000700           ORGANIZATION IS LINE SEQUENTIAL
000800           FILE STATUS IS WS-RETURN-FILE-STATUS.
