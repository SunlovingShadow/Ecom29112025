000100*    SLORD.CBL
000200*    FILE-CONTROL ENTRY FOR THE ORDERS-OUT FILE IN ITS PLAIN,
000300*    APPEND-ONLY FORM -- USED ONLY BY CHECKOUT-BATCH, WHICH
000400*    EXTENDS THE FILE WITH NEWLY PLACED ORDERS.  CANCEL-ORDER AND
000500*    UPDATE-ORDER-STATUS INSTEAD COPY SLORDOLD.CBL AND
000600*    SLORDNEW.CBL -- THEY TREAT THE FILE AS AN OLD-MASTER/
000700*    NEW-MASTER PAIR, READING ORDERS-OUT-OLD IN ORD-ORDER-ID
000800*    SEQUENCE AGAINST A SORTED TRANSACTION FILE AND WRITING
000900*    ORDERS-OUT-NEW, WHICH THE CALLING JCL (OR OPERATOR
001000*    PROCEDURE) RENAMES OVER THE OLD FILE FOR THE NEXT RUN.
001100    SELECT ORDERS-OUT
001200           ASSIGN TO "ORDERSOT"
001300           ORGANIZATION IS LINE SEQUENTIAL
001400           FILE STATUS IS WS-ORDERS-FILE-STATUS.
