000100*    UPDATE-ORDER-STATUS
000200*    -------------------------------------------------------------
000300*    OLD-MASTER/NEW-MASTER UPDATE OF ORDERS-OUT AGAINST THE
000400*    STATUS-REQUESTS TRANSACTION FILE.  THE REQUESTED STATUS IS
000500*    TRIMMED AND UPPER-CASED, CHECKED AGAINST THE SIX VALID ORDER
000600*    STATUSES, AND REFUSED IF THE ORDER IS ALREADY IN A TERMINAL
000700*    STATE (DELIVERED OR CANCELLED).  NO OTHER TRANSITION GRAPH IS
000800*    ENFORCED -- THIS STEP WILL HAPPILY MOVE AN ORDER BACKWARDS IF
000900*    THAT IS WHAT THE TRANSACTION ASKS FOR.
001000 PROGRAM-ID. update-order-status.
001100 AUTHOR. L T FENWICK.
001200 INSTALLATION. MIDSTATE MERCHANDISE EXCHANGE - DATA PROCESSING.
001300 DATE-WRITTEN. 10/09/1991.
001400 DATE-COMPILED.
001500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    10/09/91  LTF  TKT-0281  ORIGINAL PROGRAM - OLD-MASTER/
002000*                             NEW-MASTER STATUS-UPDATE STEP,
002100*                             MODELLED ON THE CANCEL-ORDER RUN
002200*                             WRITTEN EARLIER THIS YEAR.
002300*    08/30/96  PJQ  TKT-0402  YEAR 2000 REVIEW - NO DATE FIELDS
002400*                             CARRIED ON THIS STEP, NO CHANGE
002500*                             REQUIRED.
002600*    04/11/01  PJQ  TKT-0455  REJECTED-REQUEST COUNT ADDED TO THE
002700*                             RUN SUMMARY AT OPERATOR REQUEST.
002800*    02/06/03  DWC  TKT-0482  0210-PROCESS-ONE-ORDER NEVER READ
002900*                             PAST A STATUS-REQUEST KEYED TO AN
003000*                             ORDER-ID NOT ON ORDERS-OUT-OLD -
003100*                             THE BAD REQUEST WAS NEVER
003200*                             CONSUMED, SO IT SILENTLY STALLED
003300*                             EVERY STATUS UPDATE BEHIND IT FOR
003400*                             THE REST OF THE RUN.  ADDED A
003500*                             LOW-KEY CATCH-UP LOOP (0215) THAT
003600*                             REJECTS AND READS PAST ANY
003700*                             STATUS-REQUEST BELOW THE CURRENT
003800*                             MASTER KEY, PLUS AN END-OF-RUN
003900*                             DRAIN OF ANY REQUESTS LEFT
004000*                             UNMATCHED PAST THE LAST MASTER.
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS ALPHA-CHAR IS "A" THRU "Z", "a" THRU "z"
004700     UPSI-0 ON STATUS IS WS-DETAIL-TRACE-ON
004800            OFF STATUS IS WS-DETAIL-TRACE-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*
005200     COPY "SLORDOLD.CBL".
005300     COPY "SLORDNEW.CBL".
005400     COPY "SLSTAREQ.CBL".
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900     FD  ORDERS-OUT-OLD
006000         LABEL RECORDS ARE STANDARD.
006100     COPY "FDORD.CBL" REPLACING ==ORD-RECORD-NAME== BY
006200                                ==ORDER-RECORD-OLD==.
006300*
006400     FD  ORDERS-OUT-NEW
006500         LABEL RECORDS ARE STANDARD.
006600     COPY "FDORD.CBL" REPLACING ==ORD-RECORD-NAME== BY
006700                                ==ORDER-RECORD-NEW==.
006800*
006900     COPY "FDSTAREQ.CBL".
007000*
007100 WORKING-STORAGE SECTION.
007200*
007300     COPY "WSRUNDT.CBL".
007400*
007500     01  WS-ORDERS-OLD-FILE-STATUS   PIC XX.
007600     01  WS-ORDERS-NEW-FILE-STATUS   PIC XX.
007700     01  WS-STAREQ-FILE-STATUS       PIC XX.
007800*
007900     01  WS-STATUS-TOTALS.
008000         05  WS-ORDERS-UPDATED       PIC 9(07) COMP.
008100         05  WS-ORDERS-REJECTED      PIC 9(07) COMP.
008200         05  FILLER                  PIC X(08).
008300*
008400     01  W-END-OF-OLD-MASTER         PIC X VALUE "N".
008500         88  END-OF-OLD-MASTER       VALUE "Y".
008600     01  W-END-OF-STATUS-REQUESTS    PIC X VALUE "N".
008700         88  END-OF-STATUS-REQUESTS  VALUE "Y".
008800     01  W-STATUS-IS-VALID-SW        PIC X VALUE "Y".
008900         88  WS-STATUS-IS-VALID      VALUE "Y".
009000*
009100     77  WS-HIGH-ORDER-ID            PIC 9(09) VALUE 999999999.
009200     01  WS-CURRENT-OLD-ORDER-ID     PIC 9(09).
009300     01  WS-OLD-ORDER-ID-ALPHA REDEFINES WS-CURRENT-OLD-ORDER-ID
009400                                     PIC X(09).
009500     01  WS-NORMALIZED-STATUS        PIC X(10).
009600     77  WS-SCAN-POS                 PIC 9(03) COMP.
009700*
009800 PROCEDURE DIVISION.
009900*
010000 0000-MAIN-CONTROL.
010100*
010200     PERFORM 0100-INITIALIZE-RUN.
010300     PERFORM 0210-PROCESS-ONE-ORDER THRU 0210-EXIT
010400         UNTIL END-OF-OLD-MASTER.
010500     PERFORM 0215-SKIP-ORPHAN-STATUS-REQUEST THRU 0215-EXIT
010600         UNTIL END-OF-STATUS-REQUESTS.
010700     PERFORM 0900-FINALIZE-RUN.
010800     STOP RUN.
010900*
011000 0100-INITIALIZE-RUN.
011100*
011200     MOVE ZERO TO WS-ORDERS-UPDATED WS-ORDERS-REJECTED.
011300*
011400     OPEN INPUT ORDERS-OUT-OLD.
011500     OPEN INPUT STATUS-REQUESTS.
011600     OPEN OUTPUT ORDERS-OUT-NEW.
011700*
011800     PERFORM 0110-READ-OLD-ORDER THRU 0110-EXIT.
011900     PERFORM 0120-READ-STATUS-REQUEST THRU 0120-EXIT.
012000*
012100 0110-READ-OLD-ORDER.
012200*
012300     READ ORDERS-OUT-OLD
012400         AT END
012500            MOVE "Y" TO W-END-OF-OLD-MASTER
012600            MOVE WS-HIGH-ORDER-ID TO ORD-ORDER-ID OF ORDER-RECORD-OLD
012700            GO TO 0110-EXIT.
012800     MOVE ORD-ORDER-ID OF ORDER-RECORD-OLD TO WS-CURRENT-OLD-ORDER-ID.
012900*
013000 0110-EXIT.
013100     EXIT.
013200*
013300 0120-READ-STATUS-REQUEST.
013400*
013500     READ STATUS-REQUESTS
013600         AT END
013700            MOVE "Y" TO W-END-OF-STATUS-REQUESTS
013800            MOVE WS-HIGH-ORDER-ID TO STA-ORDER-ID
013900            GO TO 0120-EXIT.
014000*
014100 0120-EXIT.
014200     EXIT.
014300*
014400 0210-PROCESS-ONE-ORDER.
014500*
014600     MOVE CORRESPONDING ORDER-RECORD-OLD TO ORDER-RECORD-NEW.
014700*
014800     PERFORM 0215-SKIP-ORPHAN-STATUS-REQUEST THRU 0215-EXIT
014900         UNTIL STA-ORDER-ID NOT < WS-CURRENT-OLD-ORDER-ID.
015000     IF STA-ORDER-ID = WS-CURRENT-OLD-ORDER-ID
015100        PERFORM 0220-EDIT-ONE-STATUS-REQUEST THRU 0220-EXIT
015200        PERFORM 0120-READ-STATUS-REQUEST THRU 0120-EXIT.
015300*
015400     WRITE ORDER-RECORD-NEW.
015500     IF WS-ORDERS-NEW-FILE-STATUS NOT = "00"
015600        DISPLAY "UPDATE-ORDER-STATUS - ORDERS-OUT-NEW WRITE "
015700                "FAILED, STATUS " WS-ORDERS-NEW-FILE-STATUS.
015800*
015900     PERFORM 0110-READ-OLD-ORDER THRU 0110-EXIT.
016000*
016100 0210-EXIT.
016200     EXIT.
016300*
016400 0215-SKIP-ORPHAN-STATUS-REQUEST.
016500*
016600*    STATUS-REQUEST KEYED TO AN ORDER-ID THAT IS NOT ON
016700*    ORDERS-OUT-OLD (BELOW THE CURRENT MASTER KEY, OR STILL
016800*    UNMATCHED PAST THE LAST MASTER RECORD) - REJECT IT AND
016900*    MOVE ON, DO NOT LEAVE IT SITTING IN THE READ AREA.
017000     ADD 1 TO WS-ORDERS-REJECTED.
017100     DISPLAY "UPDATE-ORDER-STATUS - ORDER " STA-ORDER-ID
017200             " NOT FOUND ON ORDERS-OUT - REQUEST REJECTED".
017300     PERFORM 0120-READ-STATUS-REQUEST THRU 0120-EXIT.
017400*
017500 0215-EXIT.
017600     EXIT.
017700*
017800 0220-EDIT-ONE-STATUS-REQUEST.
017900*
018000     PERFORM 0221-NORMALIZE-REQUESTED-STATUS THRU 0221-EXIT.
018100     PERFORM 0222-EDIT-AGAINST-VALID-LIST THRU 0222-EXIT.
018200*
018300     IF WS-STATUS-IS-VALID
018400        IF ORD-IS-TERMINAL OF ORDER-RECORD-OLD
018500           MOVE "N" TO W-STATUS-IS-VALID-SW
018600           ADD 1 TO WS-ORDERS-REJECTED
018700           DISPLAY "UPDATE-ORDER-STATUS - ORDER "
018800                   WS-CURRENT-OLD-ORDER-ID
018900                   " IS ALREADY IN A TERMINAL STATUS - REQUEST "
019000                   "REJECTED"
019100        ELSE
019200           MOVE WS-NORMALIZED-STATUS TO ORD-STATUS OF ORDER-RECORD-NEW
019300           ADD 1 TO WS-ORDERS-UPDATED
019400     ELSE
019500        ADD 1 TO WS-ORDERS-REJECTED
019600        DISPLAY "UPDATE-ORDER-STATUS - ORDER "
019700                WS-CURRENT-OLD-ORDER-ID
019800                " - REQUESTED STATUS NOT VALID - REQUEST REJECTED".
019900*
020000 0220-EXIT.
020100     EXIT.
020200*
020300 0221-NORMALIZE-REQUESTED-STATUS.
020400*
020500     MOVE STA-NEW-STATUS TO WS-NORMALIZED-STATUS.
020600     INSPECT WS-NORMALIZED-STATUS
020700         CONVERTING "abcdefghijklmnopqrstuvwxyz"
020800                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
020900*
021000 0221-EXIT.
021100     EXIT.
021200*
021300 0222-EDIT-AGAINST-VALID-LIST.
021400*
021500     MOVE "N" TO W-STATUS-IS-VALID-SW.
021600*
021700     IF NOT (WS-NORMALIZED-STATUS (1:1) IS ALPHA-CHAR)
021800        DISPLAY "UPDATE-ORDER-STATUS - ORDER "
021900                WS-OLD-ORDER-ID-ALPHA
022000                " - REQUESTED STATUS DOES NOT BEGIN WITH A LETTER"
022100        GO TO 0222-EXIT.
022200*
022300     IF WS-NORMALIZED-STATUS = "PLACED"
022400        OR WS-NORMALIZED-STATUS = "CONFIRMED"
022500        OR WS-NORMALIZED-STATUS = "SHIPPED"
022600        OR WS-NORMALIZED-STATUS = "DELIVERED"
022700        OR WS-NORMALIZED-STATUS = "CANCELLED"
022800        OR WS-NORMALIZED-STATUS = "RETURNED"
022900        MOVE "Y" TO W-STATUS-IS-VALID-SW.
023000*
023100 0222-EXIT.
023200     EXIT.
023300*
023400 0900-FINALIZE-RUN.
023500*
023600     CLOSE ORDERS-OUT-OLD.
023700     CLOSE ORDERS-OUT-NEW.
023800     CLOSE STATUS-REQUESTS.
023900*
024000     DISPLAY "ORDERS UPDATED...........: " WS-ORDERS-UPDATED.
024100     DISPLAY "ORDERS REJECTED..........: " WS-ORDERS-REJECTED.
