000100*    FDRETRN.CBL
000200*    RECORD LAYOUT FOR THE RETURN-REQUESTS FILE.
000300    FD  RETURN-REQUESTS
000400        LABEL RECORDS ARE STANDARD.
000500
000600*    NOTE - NO OWNING-USER FIELD IS CARRIED HERE. THE SPEC TREATS
000700*    RTN-USER-ID AS A JOINED-IN VALUE (ORDERS-OUT.ORD-USER-ID VIA
000800*    RTN-ORDER-ID), NOT A STORED COLUMN -- ONLY ORDER-ID AND
000900*    REASON COME FROM THE RETURN REQUEST ITSELF.
001000    01  RETURN-REQUEST-RECORD.
001100        05  RTN-RETURN-ID           PIC 9(09).
001200        05  RTN-ORDER-ID            PIC 9(09).
001300        05  RTN-REASON              PIC X(200).
001400        05  RTN-STATUS              PIC X(10).
001500            88  RTN-REQUESTED       VALUE "REQUESTED".
001600        05  RTN-CREATED-DATE        PIC 9(08).
001700        05  RTN-CREATED-TIME        PIC 9(06).
001800        05  FILLER                  PIC X(24).
001900
002000*    ALTERNATE VIEW OF THE CREATED-DATE FOR PROGRAMS THAT WANT TO
002100*    DISPLAY OR EDIT IT BY CENTURY/YEAR/MONTH/DAY RATHER THAN AS ONE
002200*    8-DIGIT FIELD.
002300    01  RETURN-REQUEST-DATE-PARTS REDEFINES RETURN-REQUEST-RECORD.
002400        05  FILLER                  PIC X(228).
002500        05  RTN-CREATED-CC          PIC 99.
002600        05  RTN-CREATED-YY          PIC 99.
002700        05  RTN-CREATED-MM          PIC 99.
002800        05  RTN-CREATED-DD          PIC 99.
002900        05  FILLER                  PIC X(30).
