000100*    WSRUNTOT.CBL
000200*    WORKING-STORAGE SHARED BY ALL BATCH-STEP PROGRAMS TO ROLL
000300*    UP A ONE-LINE RUN SUMMARY AT END OF JOB. DESCENDS FROM THE
000400*    OLD WSCASE01.CBL SLOT -- THAT COPYBOOK HELD SCREEN-HANDLING
000500*    WORKING-STORAGE FOR THE INTERACTIVE MENUS THIS SHOP NO
000600*    LONGER RUNS; THIS ONE HOLDS THE BATCH-RUN COUNTERS THAT
000700*    REPLACED THEM.
000800    01  WS-RUN-TOTALS.
000900        05  WS-ORDERS-CREATED       PIC 9(07) COMP.
001000        05  WS-ORDERS-TOTAL-AMOUNT  PIC S9(11)V99.
001100        05  WS-ITEMS-OUT-OF-STOCK   PIC 9(07) COMP.
001200        05  WS-RESERVATIONS-ROLLED-BACK
001300                                     PIC 9(07) COMP.
001400        05  FILLER                  PIC X(08).
