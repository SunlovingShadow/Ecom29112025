000100*    FDCART.CBL
000200*    RECORD LAYOUT FOR THE CART-ITEMS TRANSACTION FILE -- ONE
000300*    RECORD PER LINE ITEM, GROUPED/SORTED BY CI-SHOP-ID AHEAD
000400*    OF THIS RUN.
000500    FD  CART-ITEMS
000600        LABEL RECORDS ARE STANDARD.
000700
000800    01  CART-ITEM-RECORD.
000900        05  CI-PRODUCT-ID           PIC 9(09).
001000        05  CI-SHOP-ID              PIC 9(09).
001100        05  CI-QUANTITY             PIC 9(05).
001200        05  CI-PRICE-AT-ADD         PIC S9(09)V99.
001300        05  FILLER                  PIC X(20).
001400
001500*    IN-MEMORY CART TABLE -- LOADED ONCE FROM CART-ITEMS (ALREADY
001600*    GROUPED BY SHOP-ID BY THE UPSTREAM EXTRACT), SCANNED MANY
001700*    TIMES DURING THE AVAILABILITY CHECK, THE RESERVE/ROLLBACK
001800*    PASS, AND THE SHOP-GROUP PRICING PASS.
001900    01  CI-TABLE-CONTROL.
002000        05  CI-TABLE-COUNT          PIC 9(05) COMP.
002100        05  CI-TABLE OCCURS 1 TO 500 TIMES
002200                      DEPENDING ON CI-TABLE-COUNT
002300                      INDEXED BY CI-IDX.
002400            10  CI-T-PRODUCT-ID     PIC 9(09).
002500            10  CI-T-SHOP-ID        PIC 9(09).
002600            10  CI-T-QUANTITY       PIC 9(05).
002700            10  CI-T-PRICE-AT-ADD   PIC S9(09)V99.
002800            10  CI-T-RESERVED-FLAG  PIC X(01).
002900                88  CI-T-RESERVED-OK VALUE "Y".
003000            10  FILLER              PIC X(02).
