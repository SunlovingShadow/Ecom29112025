000100*    PLRUNTOT.CBL
000200*    ONE-PARAGRAPH PROCEDURE COPYBOOK, IN THE SAME SPIRIT AS THE
000300*    OLD PLGENERAL.CBL -- DISPLAYS THE RUN-SUMMARY COUNTERS FROM
000400*    WSRUNTOT.CBL TO SYSOUT AT END OF JOB. NO PRINTED REPORT IS
000500*    CALLED FOR BY THE RUN BOOK, JUST A TRACE LINE FOR THE
000600*    OPERATOR.
000700DISPLAY-RUN-SUMMARY.
000800
000900    DISPLAY "ORDERS CREATED..........: " WS-ORDERS-CREATED.
001000    DISPLAY "TOTAL ORDER AMOUNT.......: " WS-ORDERS-TOTAL-AMOUNT.
001100    DISPLAY "ITEMS OUT OF STOCK.......: " WS-ITEMS-OUT-OF-STOCK.
001200    DISPLAY "RESERVATIONS ROLLED BACK.: "
001300            WS-RESERVATIONS-ROLLED-BACK.
