000100*    SLCKHDR.CBL
000200*    FILE-CONTROL ENTRY FOR THE ONE-RECORD CHECKOUT-HEADER FILE.
000300*    CARRIES THE FIELDS THAT APPLY TO THE WHOLE CHECKOUT RUN
000400*    (USER, SHIPPING ADDRESS, OPTIONAL COUPON CODE) AHEAD OF THE
000500*    CART-ITEMS DETAIL RECORDS. ONE HEADER PER CHECKOUT-BATCH RUN.
000600    SELECT CHECKOUT-HEADER
000700           ASSIGN TO "CKHDR"
000800           ORGANIZATION IS LINE SEQUENTIAL
000900           FILE STATUS IS WS-CKHDR-FILE-STATUS.
