000100*    FDRSORT.CBL
000200*    SORT WORK FILE FOR RETURN-REQUEST-REPORT. HOLDS THE RETURN
000300*    REQUESTS THAT MATCHED THE REQUESTED USER-ID, SORTED INTO
000400*    CREATED-AT-DESCENDING ORDER (NEWEST FIRST) FOR THE LISTING.
000500    SD  RETURN-SORT-FILE.
000600
000700    01  RETURN-SORT-RECORD.
000800        05  RSRT-CREATED-DATE       PIC 9(08).
000900        05  RSRT-CREATED-TIME       PIC 9(06).
001000        05  RSRT-RETURN-ID          PIC 9(09).
001100        05  RSRT-ORDER-ID           PIC 9(09).
001200        05  RSRT-USER-ID            PIC 9(09).
001300        05  RSRT-REASON             PIC X(200).
001400        05  RSRT-STATUS             PIC X(10).
001500        05  FILLER                  PIC X(11).
