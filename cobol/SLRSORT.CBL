000100*    SLRSORT.CBL
000200*    FILE-CONTROL ENTRY FOR THE RETURN-REQUEST-REPORT SORT WORK
000300*    FILE.  SEE FDRSORT.CBL.
000400    SELECT RETURN-SORT-FILE
000500           ASSIGN TO "RSRTWORK".
