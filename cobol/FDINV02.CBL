000100*    FDINV02.CBL
000200*    RECORD LAYOUT FOR THE INVENTORY-MASTER FILE.  AVAILABLE
000300*    QUANTITY IS NEVER STORED -- IT IS ALWAYS DERIVED AS
000400*    INV-QUANTITY MINUS INV-RESERVED BY THE CALLING PROGRAM.
000500    FD  INVENTORY-MASTER
000600        LABEL RECORDS ARE STANDARD.
000700
000800    01  INVENTORY-MASTER-RECORD.
000900        05  INV-PRODUCT-ID          PIC 9(09).
001000        05  INV-QUANTITY            PIC 9(09).
001100        05  INV-RESERVED            PIC 9(09).
001200        05  FILLER                  PIC X(20).
