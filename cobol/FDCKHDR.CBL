000100*    FDCKHDR.CBL
000200*    RECORD LAYOUT FOR THE ONE-RECORD CHECKOUT-HEADER FILE.
000300    FD  CHECKOUT-HEADER
000400        LABEL RECORDS ARE STANDARD.
000500
000600    01  CHECKOUT-HEADER-RECORD.
000700        05  CKH-USER-ID             PIC 9(09).
000800        05  CKH-SHIPPING-ADDRESS    PIC X(500).
000900        05  CKH-COUPON-CODE         PIC X(20).
001000            88  CKH-NO-COUPON-GIVEN VALUE SPACES.
001100        05  FILLER                  PIC X(30).
