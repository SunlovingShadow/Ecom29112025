000100*    WSINVLK.CBL
000200*    CALL/LINKAGE LAYOUT SHARED BETWEEN INVENTORY-MAINTENANCE AND
000300*    EVERY PROGRAM THAT CALLS IT (CHECKOUT-BATCH, CANCEL-ORDER).
000400*    THE CALLING PROGRAM COPIES THIS INTO WORKING-STORAGE AND
000500*    BUILDS ONE OF THESE BEFORE EACH CALL; INVENTORY-MAINTENANCE
000600*    COPIES THE SAME TEXT INTO ITS LINKAGE SECTION SO THE TWO
000700*    SIDES CAN NEVER DRIFT APART.
000800    01  LK-INVENTORY-REQUEST.
000900        05  LK-OPERATION-CODE       PIC 9(01).
001000            88  LK-RUN-BATCH-FILE   VALUE 0.
001100            88  LK-ADD-STOCK        VALUE 1.
001200            88  LK-DECREASE-STOCK   VALUE 2.
001300            88  LK-RESERVE-STOCK    VALUE 3.
001400            88  LK-RELEASE-RESERVED VALUE 4.
001500            88  LK-CONSUME-RESERVED VALUE 5.
001600            88  LK-CREATE-OR-INIT   VALUE 6.
001700            88  LK-INQUIRE-STOCK    VALUE 7.
001800            88  LK-CLOSE-DOWN       VALUE 9.
001900        05  LK-PRODUCT-ID           PIC 9(09).
002000        05  LK-QUANTITY-PARM        PIC 9(09).
002100        05  LK-RESULT-CODE          PIC 9(01).
002200            88  LK-RESULT-OK               VALUE 0.
002300            88  LK-RESULT-INVALID-QTY      VALUE 1.
002400            88  LK-RESULT-NOT-FOUND        VALUE 2.
002500            88  LK-RESULT-INSUFF-AVAIL     VALUE 3.
002600            88  LK-RESULT-INSUFF-RESERVED  VALUE 4.
002700            88  LK-RESULT-WOULD-GO-NEG     VALUE 5.
002800        05  LK-QUANTITY-OUT         PIC 9(09).
002900        05  LK-RESERVED-OUT         PIC 9(09).
003000        05  LK-AVAILABLE-OUT        PIC 9(09).
003100        05  FILLER                  PIC X(05).
