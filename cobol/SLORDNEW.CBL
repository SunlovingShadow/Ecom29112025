000100*    SLORDNEW.CBL
000200*    FILE-CONTROL ENTRY FOR THE NEW-MASTER SIDE OF AN ORDERS-OUT
000300*    UPDATE RUN.  SEE THE HEADER COMMENT IN SLORD.CBL.
000400    SELECT ORDERS-OUT-NEW
000500           ASSIGN TO "ORDRSNEW"
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS WS-ORDERS-NEW-FILE-STATUS.
