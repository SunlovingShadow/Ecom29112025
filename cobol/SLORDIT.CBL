000100*    SLORDIT.CBL
000200*    FILE-CONTROL ENTRY FOR THE ORDER-ITEMS-OUT FILE. WRITTEN
000300*    (APPENDED) BY CHECKOUT-BATCH, ONE RECORD PER CART ITEM
000400*    CARRIED INTO A PLACED ORDER; READ SEQUENTIALLY BY
000500*    CANCEL-ORDER, WHICH EXPECTS THE FILE IN OI-ORDER-ID
000600*    SEQUENCE (IT ALREADY IS, SINCE CHECKOUT-BATCH WRITES ORDERS
000700*    IN THE SHOP-GROUP ORDER THEY WERE PLACED).
000800    SELECT ORDER-ITEMS-OUT
000900           ASSIGN TO "ORDITMOT"
001000           ORGANIZATION IS LINE SEQUENTIAL
001100           FILE STATUS IS WS-ORDER-ITEMS-FILE-STATUS.
