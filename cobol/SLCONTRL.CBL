000100*    SLCONTRL.CBL
000200*    FILE-CONTROL ENTRY FOR THE CONTROL-FILE. KEY=1 CARRIES THE
000300*    LAST ORDER SEQUENCE NUMBER ISSUED (CHECKOUT-BATCH); KEY=2
000400*    CARRIES THE LAST RETURN-ID ISSUED (RETURN-INTAKE). ADAPTED
000500*    FROM THE ORIGINAL CONTROL-FILE THAT USED TO HOLD ONLY
000600*    CONTROL-LAST-VOUCHER.
000700    SELECT CONTROL-FILE
000800           ASSIGN TO "CONTROLF"
000900           ORGANIZATION IS INDEXED
001000           ACCESS MODE IS DYNAMIC
001100           RECORD KEY IS CONTROL-KEY
001200           FILE STATUS IS WS-CONTROL-FILE-STATUS.
