000100*    INVENTORY-MAINTENANCE
000200*    -------------------------------------------------------------
000300*    THIS PROGRAM OWNS THE INVENTORY-MASTER FILE OUTRIGHT.  EVERY
000400*    OTHER STEP IN THE RUN -- CHECKOUT-BATCH WHEN IT CHECKS AND
000500*    RESERVES STOCK, CANCEL-ORDER WHEN IT RELEASES A RESERVATION --
000600*    REACHES THE MASTER ONLY THROUGH A CALL TO THIS PROGRAM.  NO
000700*    OTHER STEP OPENS INVENTORY-MASTER ITSELF.
000800*
000900*    CALLED WITH LK-OPERATION-CODE SET TO A SINGLE STOCK OPERATION
001000*    (ADD, DECREASE, RESERVE, RELEASE, CONSUME-RESERVED, INQUIRE,
001100*    CREATE-OR-INIT), THE FILE IS KEPT OPEN ACROSS CALLS FOR THE
001200*    LIFE OF THE RUN UNIT AND CLOSED ONLY WHEN THE DRIVER PASSES
001300*    OPERATION CODE 9 AT END OF JOB.
001400*
001500*    CALLED WITH OPERATION CODE 0, THE PROGRAM RUNS AS ITS OWN
001600*    BATCH STEP, READING THE INVENTORY-TRANS-REQUESTS FILE BUILT
001700*    BY THE WAREHOUSE EXTRACT AND APPLYING EACH TRANSACTION IN
001800*    TURN -- THIS IS THE STAND-ALONE STOCK-ADJUSTMENT RUN.
001900 PROGRAM-ID. inventory-maintenance.
002000 AUTHOR. R K MALHOTRA.
002100 INSTALLATION. MIDSTATE MERCHANDISE EXCHANGE - DATA PROCESSING.
002200 DATE-WRITTEN. 01/14/1987.
002300 DATE-COMPILED.
002400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
002500*
002600*    CHANGE LOG
002700*    ----------
002800*    01/14/87  RKM  TKT-0001  ORIGINAL PROGRAM - SINGLE-FILE RANDOM
002900*                             STOCK MASTER, CALLED BY VOUCHER-STYLE
003000*                             MAINTENANCE MENU.
003100*    06/02/87  RKM  TKT-0044  ADDED RESERVE / RELEASE OPERATIONS FOR
003200*                             THE NEW ORDER-ENTRY SUBSYSTEM.
003300*    11/19/88  DWC  TKT-0119  ADDED CONSUME-RESERVED-ON-ORDER, USED
003400*                             WHEN AN ORDER SHIPS -- DROPS BOTH
003500*                             QUANTITY AND RESERVED TOGETHER.
003600*    03/07/90  DWC  TKT-0203  ADDED CREATE-OR-INIT OPERATION FOR NEW
003700*                             PRODUCT NUMBERS COMING OUT OF BUYING.
003800*    09/25/91  LTF  TKT-0277  ADDED INQUIRE-STOCK (READ-ONLY) SO
003900*                             CHECKOUT-BATCH NO LONGER HAS TO OPEN
004000*                             INVENTORY-MASTER ITSELF.
004100*    02/14/93  LTF  TKT-0318  CONVERTED FROM ONE-SHOT CALL-AND-CLOSE
004200*                             TO KEEP-OPEN-ACROSS-CALLS, PLUS THE
004300*                             OPERATION-CODE-0 BATCH-FILE MODE, SO
004400*                             THIS STEP CAN ALSO RUN THE WAREHOUSE
004500*                             STOCK-ADJUSTMENT TRANSACTIONS ALONE.
004600*    08/30/96  PJQ  TKT-0402  YEAR 2000 REVIEW - WS-RUN-DATE-CCYYMMDD
004700*                             ALREADY CARRIES A FULL 4-DIGIT CENTURY,
004800*                             NO CHANGE REQUIRED. SIGNED OFF.
004900*    04/11/01  PJQ  TKT-0455  INSUFFICIENT-RESERVED RESULT CODE NOW
005000*                             RETURNED RATHER THAN FORCING THE
005100*                             RELEASE TO ZERO.
005200*    02/06/03  DWC  TKT-0481  RELEASE-RESERVED NOW REJECTS A ZERO
005300*                             QUANTITY PARM LIKE ADD-STOCK AND
005400*                             DECREASE-STOCK ALREADY DID.  CONSUME-
005500*                             RESERVED-ON-SHIP NO LONGER RETURNS AN
005600*                             ERROR RESULT CODE FOR A MISSING RECORD OR
005700*                             A SHORT RESERVED BALANCE -- OPERATIONS
005800*                             WAS SEEING SHIP-TIME TRANSACTIONS BOUNCE
005900*                             BACK AFTER THE MONEY WAS ALREADY TAKEN,
006000*                             WHICH THIS STEP SHOULD NEVER DO.
006100*    02/10/03  DWC  TKT-0483  CREATE-OR-INIT-INVENTORY'S EXISTING-
006200*                             RECORD PATH NOW ZEROES RESERVED ON
006300*                             RE-INIT, NOT JUST QUANTITY -- A RE-RUN
006400*                             OF THE LOAD AGAINST A PRODUCT THAT
006500*                             ALREADY HAD OPEN RESERVATIONS WAS
006600*                             LEAVING THE OLD RESERVED BALANCE
006700*                             BEHIND INSTEAD OF DOING A FULL RESET.
006800*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS DIGIT-CLASS IS "0" THRU "9"
007400     UPSI-0 ON STATUS IS WS-BATCH-FILE-MODE
007500            OFF STATUS IS WS-SINGLE-CALL-MODE.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800*
007900     COPY "SLINV02.CBL".
008000     COPY "SLINVTR.CBL".
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500     COPY "FDINV02.CBL".
008600     COPY "FDINVTR.CBL".
008700*
008800 WORKING-STORAGE SECTION.
008900*
009000     COPY "WSRUNDT.CBL".
009100*
009200     01  WS-INVENTORY-FILE-STATUS    PIC XX.
009300         88  WS-INVENTORY-FILE-OK    VALUE "00".
009400     01  WS-INVTRANS-FILE-STATUS     PIC XX.
009500         88  WS-INVTRANS-FILE-OK     VALUE "00".
009600*
009700     01  WS-FIRST-CALL-SWITCH        PIC X VALUE "Y".
009800         88  WS-FIRST-CALL           VALUE "Y".
009900*
010000     01  W-END-OF-TRANS-FILE         PIC X VALUE "N".
010100         88  END-OF-TRANS-FILE       VALUE "Y".
010200*
010300     77  WS-LOOKUP-PRODUCT-ID        PIC 9(09).
010400     01  WS-INVENTORY-RR-NUMBER      PIC 9(09) COMP.
010500*
010600     01  W-FOUND-INVENTORY-RECORD    PIC X.
010700         88  FOUND-INVENTORY-RECORD  VALUE "Y".
010800*
010900     01  WS-AVAILABLE-QTY            PIC 9(09) COMP.
011000*
011100     01  WS-PRODUCT-ID-DISPLAY       PIC 9(09).
011200     01  WS-PRODUCT-ID-ALPHA REDEFINES WS-PRODUCT-ID-DISPLAY
011300                                     PIC X(09).
011400*
011500     77  WS-TRANS-READ-COUNT         PIC 9(07) COMP.
011600     77  WS-TRANS-APPLIED-COUNT      PIC 9(07) COMP.
011700     77  WS-TRANS-REJECTED-COUNT     PIC 9(07) COMP.
011800*
011900 LINKAGE SECTION.
012000*
012100     COPY "WSINVLK.CBL".
012200*
012300 PROCEDURE DIVISION USING LK-INVENTORY-REQUEST.
012400*
012500 0000-MAIN-CONTROL.
012600*
012700     IF WS-FIRST-CALL
012800        PERFORM 0010-OPEN-INVENTORY-FILE
012900        MOVE "N" TO WS-FIRST-CALL-SWITCH.
013000*
013100     MOVE 0 TO LK-RESULT-CODE.
013200*
013300     IF LK-RUN-BATCH-FILE
013400        PERFORM 0100-PROCESS-TRANSACTION-FILE.
013500     IF LK-CLOSE-DOWN
013600        PERFORM 0020-CLOSE-INVENTORY-FILE.
013700     IF NOT LK-RUN-BATCH-FILE AND NOT LK-CLOSE-DOWN
013800        PERFORM 0200-APPLY-ONE-REQUEST THRU 0200-EXIT.
013900*
014000     GOBACK.
014100*
014200 0010-OPEN-INVENTORY-FILE.
014300*
014400     OPEN I-O INVENTORY-MASTER.
014500     IF NOT WS-INVENTORY-FILE-OK
014600        DISPLAY "INVENTORY-MAINTENANCE - INVENTORY-MASTER OPEN "
014700                "FAILED, STATUS " WS-INVENTORY-FILE-STATUS.
014800*
014900 0020-CLOSE-INVENTORY-FILE.
015000*
015100     CLOSE INVENTORY-MASTER.
015200*
015300 0100-PROCESS-TRANSACTION-FILE.
015400*
015500     OPEN INPUT INVENTORY-TRANS-REQUESTS.
015600     MOVE "N" TO W-END-OF-TRANS-FILE.
015700     MOVE ZERO TO WS-TRANS-READ-COUNT
015800                  WS-TRANS-APPLIED-COUNT
015900                  WS-TRANS-REJECTED-COUNT.
016000*
016100     PERFORM 0110-READ-NEXT-TRANSACTION THRU 0110-EXIT.
016200     PERFORM 0120-APPLY-ONE-TRANSACTION THRU 0120-EXIT
016300             UNTIL END-OF-TRANS-FILE.
016400*
016500     CLOSE INVENTORY-TRANS-REQUESTS.
016600*
016700     DISPLAY "INVENTORY-MAINTENANCE - TRANSACTIONS READ...: "
016800             WS-TRANS-READ-COUNT.
016900     DISPLAY "INVENTORY-MAINTENANCE - TRANSACTIONS APPLIED.: "
017000             WS-TRANS-APPLIED-COUNT.
017100     DISPLAY "INVENTORY-MAINTENANCE - TRANSACTIONS REJECTED: "
017200             WS-TRANS-REJECTED-COUNT.
017300*
017400 0110-READ-NEXT-TRANSACTION.
017500*
017600     READ INVENTORY-TRANS-REQUESTS
017700         AT END
017800            MOVE "Y" TO W-END-OF-TRANS-FILE
017900            GO TO 0110-EXIT.
018000     ADD 1 TO WS-TRANS-READ-COUNT.
018100*
018200 0110-EXIT.
018300     EXIT.
018400*
018500 0120-APPLY-ONE-TRANSACTION.
018600*
018700     MOVE TR-OPERATION-CODE TO LK-OPERATION-CODE.
018800     MOVE TR-PRODUCT-ID TO LK-PRODUCT-ID.
018900     MOVE TR-QUANTITY TO LK-QUANTITY-PARM.
019000     MOVE 0 TO LK-RESULT-CODE.
019100     PERFORM 0200-APPLY-ONE-REQUEST THRU 0200-EXIT.
019200     IF LK-RESULT-OK
019300        ADD 1 TO WS-TRANS-APPLIED-COUNT
019400     ELSE
019500        ADD 1 TO WS-TRANS-REJECTED-COUNT.
019600     PERFORM 0110-READ-NEXT-TRANSACTION THRU 0110-EXIT.
019700*
019800 0120-EXIT.
019900     EXIT.
020000*
020100 0200-APPLY-ONE-REQUEST.
020200*
020300     MOVE LK-PRODUCT-ID TO WS-LOOKUP-PRODUCT-ID.
020400     MOVE LK-PRODUCT-ID TO WS-PRODUCT-ID-DISPLAY.
020500*
020600     IF LK-CREATE-OR-INIT
020700        PERFORM 0300-CREATE-OR-INIT-INVENTORY
020800     ELSE
020900        PERFORM LOOK-FOR-INVENTORY-RECORD
021000*       CONSUME-RESERVED-ON-SHIP RUNS AFTER PAYMENT HAS ALREADY
021100*       BEEN CAPTURED - IT NEVER HANDS THE CALLER AN ERROR CODE,
021200*       SO A MISSING RECORD IS A QUIET NO-OP, NOT A REJECT.
021300        IF NOT FOUND-INVENTORY-RECORD
021400           IF LK-CONSUME-RESERVED
021500              MOVE ZERO TO LK-RESULT-CODE
021600           ELSE
021700              MOVE 2 TO LK-RESULT-CODE
021800        ELSE
021900           PERFORM 0210-DISPATCH-OPERATION.
022000*
022100 0200-EXIT.
022200     EXIT.
022300*
022400 0210-DISPATCH-OPERATION.
022500*
022600     IF LK-ADD-STOCK
022700        PERFORM 0310-ADD-STOCK.
022800     IF LK-DECREASE-STOCK
022900        PERFORM 0320-DECREASE-STOCK.
023000     IF LK-RESERVE-STOCK
023100        PERFORM 0330-RESERVE-STOCK.
023200     IF LK-RELEASE-RESERVED
023300        PERFORM 0340-RELEASE-RESERVED.
023400     IF LK-CONSUME-RESERVED
023500        PERFORM 0350-CONSUME-RESERVED-ON-SHIP.
023600     IF LK-INQUIRE-STOCK
023700        PERFORM 0360-INQUIRE-STOCK.
023800*
023900 0300-CREATE-OR-INIT-INVENTORY.
024000*
024100     MOVE WS-LOOKUP-PRODUCT-ID TO WS-INVENTORY-RR-NUMBER.
024200     READ INVENTORY-MASTER RECORD
024300         INVALID KEY
024400            MOVE WS-LOOKUP-PRODUCT-ID TO INV-PRODUCT-ID
024500            MOVE LK-QUANTITY-PARM TO INV-QUANTITY
024600            MOVE ZERO TO INV-RESERVED
024700            MOVE SPACES TO FILLER OF INVENTORY-MASTER-RECORD
024800            WRITE INVENTORY-MASTER-RECORD
024900                INVALID KEY MOVE 2 TO LK-RESULT-CODE
025000         NOT INVALID KEY
025100            MOVE LK-QUANTITY-PARM TO INV-QUANTITY
025200            MOVE ZERO TO INV-RESERVED
025300            REWRITE INVENTORY-MASTER-RECORD
025400                INVALID KEY MOVE 2 TO LK-RESULT-CODE.
025500*
025600 0310-ADD-STOCK.
025700*
025800     IF LK-QUANTITY-PARM = ZERO
025900        MOVE 1 TO LK-RESULT-CODE
026000     ELSE
026100        ADD LK-QUANTITY-PARM TO INV-QUANTITY
026200        REWRITE INVENTORY-MASTER-RECORD
026300            INVALID KEY MOVE 2 TO LK-RESULT-CODE.
026400*
026500 0320-DECREASE-STOCK.
026600*
026700     IF LK-QUANTITY-PARM = ZERO
026800        MOVE 1 TO LK-RESULT-CODE
026900     ELSE
027000        IF LK-QUANTITY-PARM > INV-QUANTITY
027100           MOVE 5 TO LK-RESULT-CODE
027200        ELSE
027300           SUBTRACT LK-QUANTITY-PARM FROM INV-QUANTITY
027400           REWRITE INVENTORY-MASTER-RECORD
027500               INVALID KEY MOVE 2 TO LK-RESULT-CODE.
027600*
027700 0330-RESERVE-STOCK.
027800*
027900     COMPUTE WS-AVAILABLE-QTY = INV-QUANTITY - INV-RESERVED.
028000     IF LK-QUANTITY-PARM = ZERO
028100        MOVE 1 TO LK-RESULT-CODE
028200     ELSE
028300        IF LK-QUANTITY-PARM > WS-AVAILABLE-QTY
028400           MOVE 3 TO LK-RESULT-CODE
028500        ELSE
028600           ADD LK-QUANTITY-PARM TO INV-RESERVED
028700           REWRITE INVENTORY-MASTER-RECORD
028800               INVALID KEY MOVE 2 TO LK-RESULT-CODE.
028900*
029000 0340-RELEASE-RESERVED.
029100*
029200     IF LK-QUANTITY-PARM = ZERO
029300        MOVE 1 TO LK-RESULT-CODE
029400     ELSE
029500        IF LK-QUANTITY-PARM > INV-RESERVED
029600           MOVE 4 TO LK-RESULT-CODE
029700        ELSE
029800           SUBTRACT LK-QUANTITY-PARM FROM INV-RESERVED
029900           REWRITE INVENTORY-MASTER-RECORD
030000               INVALID KEY MOVE 2 TO LK-RESULT-CODE.
030100*
030200 0350-CONSUME-RESERVED-ON-SHIP.
030300*
030400*    THIS STEP RUNS AFTER PAYMENT HAS ALREADY BEEN CAPTURED, SO
030500*    IT MUST NEVER HAND THE TRANSACTION STEP AN ERROR CODE -- A
030600*    ZERO QUANTITY OR A SHORT RESERVED BALANCE IS LOGGED AND
030700*    TREATED AS A NO-OP, NOT A REJECT.
030800     IF LK-QUANTITY-PARM = ZERO
030900        DISPLAY "INVENTORY-MAINTENANCE - CONSUME-RESERVED-ON-SHIP "
031000                "- ZERO QUANTITY ON PRODUCT " WS-PRODUCT-ID-DISPLAY
031100                " - REQUEST IGNORED"
031200     ELSE
031300        IF LK-QUANTITY-PARM > INV-RESERVED
031400           DISPLAY "INVENTORY-MAINTENANCE - CONSUME-RESERVED-ON-"
031500                   "SHIP - RESERVED BALANCE TOO LOW ON PRODUCT "
031600                   WS-PRODUCT-ID-DISPLAY " - REQUEST IGNORED"
031700        ELSE
031800           SUBTRACT LK-QUANTITY-PARM FROM INV-RESERVED
031900           SUBTRACT LK-QUANTITY-PARM FROM INV-QUANTITY
032000           REWRITE INVENTORY-MASTER-RECORD
032100               INVALID KEY MOVE 2 TO LK-RESULT-CODE.
032200*
032300 0360-INQUIRE-STOCK.
032400*
032500     MOVE INV-QUANTITY TO LK-QUANTITY-OUT.
032600     MOVE INV-RESERVED TO LK-RESERVED-OUT.
032700     COMPUTE LK-AVAILABLE-OUT = INV-QUANTITY - INV-RESERVED.
032800*
032900     COPY "PLINVLKP.CBL".
