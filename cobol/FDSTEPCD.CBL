000100*    FDSTEPCD.CBL
000200*    RECORD LAYOUT FOR THE STEP-CONTROL-CARDS FILE.
000300    FD  STEP-CONTROL-CARDS
000400        LABEL RECORDS ARE STANDARD.
000500
000600    01  STEP-CONTROL-CARD.
000700        05  STC-STEP-CODE           PIC 9(01).
000800            88  STC-RUN-CHECKOUT         VALUE 1.
000900            88  STC-RUN-CANCEL-ORDER     VALUE 2.
001000            88  STC-RUN-UPDATE-STATUS    VALUE 3.
001100            88  STC-RUN-INVENTORY-BATCH  VALUE 4.
001200            88  STC-RUN-RETURN-INTAKE    VALUE 5.
001300            88  STC-RUN-RETURN-REPORT    VALUE 6.
001400            88  STC-RUN-RETURN-LOOKUP    VALUE 7.
001500        05  FILLER                  PIC X(19).
001600
001700*    RAW CARD IMAGE, USED ONLY TO ECHO AN UNRECOGNIZED STEP CARD
001800*    BACK TO THE OPERATOR SO THE RUN BOOK CAN BE CORRECTED.
001900    01  STEP-CONTROL-CARD-ALT REDEFINES STEP-CONTROL-CARD.
002000        05  STC-RAW-CARD-IMAGE      PIC X(20).
