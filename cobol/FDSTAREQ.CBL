000100*    FDSTAREQ.CBL
000200*    RECORD LAYOUT FOR THE STATUS-REQUESTS TRANSACTION FILE.
000300    FD  STATUS-REQUESTS
000400        LABEL RECORDS ARE STANDARD.
000500
000600    01  STATUS-REQUEST-RECORD.
000700        05  STA-ORDER-ID            PIC 9(09).
000800        05  STA-NEW-STATUS          PIC X(10).
000900        05  FILLER                  PIC X(11).
