000100*    SLORDOLD.CBL
000200*    FILE-CONTROL ENTRY FOR THE OLD-MASTER SIDE OF AN ORDERS-OUT
000300*    UPDATE RUN.  SEE THE HEADER COMMENT IN SLORD.CBL.
000400    SELECT ORDERS-OUT-OLD
000500           ASSIGN TO "ORDERSOT"
000600           ORGANIZATION IS LINE SEQUENTIAL
000700           FILE STATUS IS WS-ORDERS-OLD-FILE-STATUS.
