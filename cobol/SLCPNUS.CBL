000100*    SLCPNUS.CBL
000200*    FILE-CONTROL ENTRY FOR THE COUPON-USAGE HISTORY FILE. READ
000300*    IN FULL AT THE START OF A RUN TO BUILD THE "HAS THIS USER
000400*    ALREADY USED THIS COUPON" TABLE, THEN EXTENDED WITH ONE
000500*    RECORD PER COUPON APPLIED DURING THIS RUN.
000600    SELECT COUPON-USAGE
000700           ASSIGN TO "COUPNUSE"
000800           ORGANIZATION IS LINE SEQUENTIAL
000900           FILE STATUS IS WS-CPNUSE-FILE-STATUS.
