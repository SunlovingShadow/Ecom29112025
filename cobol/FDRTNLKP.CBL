000100*    FDRTNLKP.CBL
000200*    RECORD LAYOUT FOR THE RETURN-LOOKUP-REQUESTS FILE.
000300    FD  RETURN-LOOKUP-REQUESTS
000400        LABEL RECORDS ARE STANDARD.
000500
000600    01  RETURN-LOOKUP-RECORD.
000700        05  LKR-ORDER-ID            PIC 9(09).
000800        05  FILLER                  PIC X(21).
