000100*    FDCANREQ.CBL
000200*    RECORD LAYOUT FOR THE CANCEL-REQUESTS TRANSACTION FILE.
000300    FD  CANCEL-REQUESTS
000400        LABEL RECORDS ARE STANDARD.
000500
000600    01  CANCEL-REQUEST-RECORD.
000700        05  CAN-ORDER-ID            PIC 9(09).
000800        05  FILLER                  PIC X(21).
