000100*    SLCART.CBL
000200*    FILE-CONTROL ENTRY FOR THE CART-ITEMS TRANSACTION FILE.
000300*    ONE LOGICAL RECORD PER LINE ITEM IN A CUSTOMER'S CART,
000400*    GROUPED/SORTED BY SHOP-ID BY THE EXTRACT JOB THAT FEEDS
000500*    CHECKOUT-BATCH.
000600    SELECT CART-ITEMS
000700           ASSIGN TO "CARTITMS"
000800           ORGANIZATION IS LINE SEQUENTIAL
000900           FILE STATUS IS WS-CART-FILE-STATUS.
