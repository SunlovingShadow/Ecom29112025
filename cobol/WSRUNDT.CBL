000100*    WSRUNDT.CBL
000200*    RUN-DATE WORKING-STORAGE SHARED BY EVERY BATCH-STEP PROGRAM.
000300*    DESCENDED FROM THIS SHOP'S OLD WSDATE.CBL/PLDATE.CBL PAIR --
000400*    THAT ONE DROVE AN OPERATOR ACCEPT-A-DATE SCREEN, WHICH THIS
000500*    RUN BOOK HAS NO USE FOR.  ALL THAT SURVIVES HERE IS THE
000600*    CCYYMMDD-TO-PARTS REDEFINES, LOADED ONCE FROM THE SYSTEM
000700*    CLOCK AT THE TOP OF EACH STEP AND STAMPED ON THE RECORDS
000800*    THAT WANT A CREATED-DATE.
000900    01  WS-RUN-DATE-CCYYMMDD        PIC 9(08).
001000    01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-CCYYMMDD.
001100        05  WS-RUN-DATE-CC          PIC 99.
001200        05  WS-RUN-DATE-YY          PIC 99.
001300        05  WS-RUN-DATE-MM          PIC 99.
001400        05  WS-RUN-DATE-DD          PIC 99.
001500
001600    01  WS-RUN-TIME-HHMMSSHH        PIC 9(08).
001700    01  WS-RUN-TIME-PARTS REDEFINES WS-RUN-TIME-HHMMSSHH.
001800        05  WS-RUN-TIME-HH          PIC 99.
001900        05  WS-RUN-TIME-MM          PIC 99.
002000        05  WS-RUN-TIME-SS          PIC 99.
002100        05  WS-RUN-TIME-HU          PIC 99.
