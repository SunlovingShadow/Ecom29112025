000100*    SLINVTR.CBL
000200*    FILE-CONTROL ENTRY FOR THE INVENTORY-TRANS-REQUESTS FILE --
000300*    WAREHOUSE-SUBMITTED ADD-STOCK / DECREASE-STOCK /
000400*    CREATE-OR-INIT-INVENTORY TRANSACTIONS, READ BY
000500*    INVENTORY-MAINTENANCE WHEN RUN AS ITS OWN BATCH STEP.
000600    SELECT INVENTORY-TRANS-REQUESTS
000700           ASSIGN TO "INVTRANS"
000800           ORGANIZATION IS LINE SEQUENTIAL
000900           FILE STATUS IS WS-INVTRANS-FILE-STATUS.
