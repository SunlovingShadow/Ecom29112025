000100*    FDRTNTBL.CBL
000200*    IN-MEMORY RETURN-REQUESTS TABLE, LOADED ONCE BY RETURN-LOOKUP
000300*    SO A RUN CARRYING MANY LOOKUP REQUESTS DOES NOT RE-READ THE
000400*    FILE FROM THE TOP FOR EACH ONE.  NOT SORTED/SEARCHED BY KEY --
000500*    RETURN-REQUESTS IS NOT IN ORDER-ID SEQUENCE, SO EACH LOOKUP
000600*    SCANS THE TABLE LINEARLY, TAKING THE FIRST MATCH.
000700    01  RTN-TABLE-CONTROL.
000800        05  RTN-TABLE-COUNT         PIC 9(07) COMP.
000900        05  RTN-TABLE OCCURS 1 TO 100000 TIMES
001000                       DEPENDING ON RTN-TABLE-COUNT
001100                       INDEXED BY RTN-IDX.
001200            10  RTN-T-RETURN-ID     PIC 9(09).
001300            10  RTN-T-ORDER-ID      PIC 9(09).
001400            10  RTN-T-STATUS        PIC X(10).
001500            10  FILLER              PIC X(02).
