000100*    SLRTNLKP.CBL
000200*    FILE-CONTROL ENTRY FOR THE RETURN-LOOKUP-REQUESTS FILE -- ONE
000300*    RECORD PER ORDER-ID THE ON-LINE SYSTEM WANTS CHECKED FOR AN
000400*    EXISTING RETURN REQUEST THIS RUN.
000500    SELECT RETURN-LOOKUP-REQUESTS
000600           ASSIGN TO "RTNLKUPR"
000700           ORGANIZATION IS LINE SEQUENTIAL
000800           FILE STATUS IS WS-RTNLKUP-FILE-STATUS.
