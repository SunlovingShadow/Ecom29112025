000100*    SLCANREQ.CBL
000200*    FILE-CONTROL ENTRY FOR THE CANCEL-REQUESTS TRANSACTION FILE.
000300*    ONE RECORD PER ORDER THE ON-LINE SYSTEM WANTS CANCELLED THIS
000400*    RUN -- MUST ARRIVE IN ASCENDING CAN-ORDER-ID SEQUENCE, THE
000500*    SAME SEQUENCE ORDERS-OUT-OLD IS ALREADY IN, SO CANCEL-ORDER
000600*    CAN MATCH THE TWO FILES ON ONE PASS WITHOUT A SORT STEP.
000700    SELECT CANCEL-REQUESTS
000800           ASSIGN TO "CANCELRQ"
000900           ORGANIZATION IS LINE SEQUENTIAL
001000           FILE STATUS IS WS-CANREQ-FILE-STATUS.
