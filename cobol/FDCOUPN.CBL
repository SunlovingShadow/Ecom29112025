000100*    FDCOUPN.CBL
000200*    RECORD LAYOUT FOR THE COUPON-MASTER FILE, PLUS THE
000300*    IN-MEMORY SEARCH ALL TABLE BUILT FROM IT BY
000400*    0400-LOAD-COUPON-TABLE IN CHECKOUT-BATCH. THE MASTER FILE
000500*    MUST BE IN ASCENDING CPN-CODE SEQUENCE FOR SEARCH ALL TO
000600*    WORK -- THE EXTRACT JOB THAT BUILDS COUPNMST SORTS IT.
000700    FD  COUPON-MASTER
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  COUPON-MASTER-RECORD.
001100        05  CPN-COUPON-ID           PIC 9(09).
001200        05  CPN-CODE                PIC X(20).
001300        05  CPN-SHOP-ID             PIC 9(09).
001400            88  CPN-IS-GLOBAL       VALUE ZERO.
001500        05  CPN-DISCOUNT-TYPE       PIC X(04).
001600            88  CPN-IS-FLAT         VALUE "FLAT".
001700            88  CPN-IS-PERCENT      VALUE "PCT ".
001800        05  CPN-DISCOUNT-VALUE      PIC S9(07)V99.
001900        05  CPN-MIN-ORDER-AMOUNT    PIC S9(09)V99.
002000        05  CPN-VALID-FROM          PIC 9(08).
002100        05  CPN-VALID-TO            PIC 9(08).
002200        05  FILLER                  PIC X(15).
002300
002400*    IN-MEMORY COUPON TABLE -- LOADED ONCE, SEARCHED MANY TIMES.
002500    01  CPN-TABLE-CONTROL.
002600        05  CPN-TABLE-COUNT         PIC 9(05) COMP.
002700        05  CPN-TABLE OCCURS 1 TO 2000 TIMES
002800                       DEPENDING ON CPN-TABLE-COUNT
002900                       ASCENDING KEY IS CPN-T-CODE
003000                       INDEXED BY CPN-IDX.
003100            10  CPN-T-COUPON-ID      PIC 9(09).
003200            10  CPN-T-CODE           PIC X(20).
003300            10  CPN-T-SHOP-ID        PIC 9(09).
003400            10  CPN-T-DISCOUNT-TYPE  PIC X(04).
003500            10  CPN-T-DISCOUNT-VALUE PIC S9(07)V99.
003600            10  CPN-T-MIN-ORDER-AMT  PIC S9(09)V99.
003700            10  CPN-T-VALID-FROM     PIC 9(08).
003800            10  CPN-T-VALID-TO       PIC 9(08).
003900            10  CPN-T-CONSUMED       PIC X(01).
004000                88  CPN-T-IS-CONSUMED VALUE "Y".
