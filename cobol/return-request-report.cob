000100*    RETURN-REQUEST-REPORT
000200*    -------------------------------------------------------------
000300*    LISTS EVERY RETURN-REQUESTS ROW OWNED BY THE USER NAMED ON
000400*    THE LOOKUP-USER-REQUEST FILE, NEWEST FIRST.  OWNERSHIP IS A
000500*    JOIN THROUGH ORDERS-OUT (RETURN-REQUESTS CARRIES NO USER-ID
000600*    OF ITS OWN -- SEE FDRETRN.CBL), SO ORDERS-OUT IS LOADED INTO
000700*    A SEARCH ALL TABLE FIRST.  THE MATCHING ROWS ARE SORTED BY A
000800*    WORK-FILE SORT STEP RATHER THAN AN IN-MEMORY TABLE SINCE THE
000900*    RETURN-REQUESTS FILE HAS NO PRACTICAL UPPER BOUND PER USER.
001000 PROGRAM-ID. return-request-report.
001100 AUTHOR. D W CHEN.
001200 INSTALLATION. MIDSTATE MERCHANDISE EXCHANGE - DATA PROCESSING.
001300 DATE-WRITTEN. 03/18/1994.
001400 DATE-COMPILED.
001500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    03/18/94  DWC  TKT-0358  ORIGINAL PROGRAM - RETURN-REQUEST
002000*                             LISTING FOR ONE USER, NEWEST FIRST.
002100*    07/11/95  DWC  TKT-0386  ORDERS-OUT LOOKUP TABLE NOW BUILT
002200*                             WITH SEARCH ALL (ORD-ID-TABLE IS KEPT
002300*                             IN ORDER-ID SEQUENCE) INSTEAD OF THE
002400*                             ORIGINAL SEQUENTIAL SEARCH, WHICH WAS
002500*                             TOO SLOW ONCE ORDERS-OUT PASSED A FEW
002600*                             THOUSAND RECORDS.
002700*    08/30/96  PJQ  TKT-0402  YEAR 2000 REVIEW - SORT KEY IS THE
002800*                             FULL 8-DIGIT CREATED-DATE, NO CHANGE
002900*                             REQUIRED.
003000*    04/11/01  PJQ  TKT-0455  LINES-LISTED COUNT BROKEN OUT INTO
003100*                             ITS OWN DISPLAY LINE ON THE RUN
003200*                             SUMMARY, MATCHING THE OTHER RETURN-
003300*                             REQUEST STEPS.
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON STATUS IS WS-DETAIL-TRACE-ON
004000            OFF STATUS IS WS-DETAIL-TRACE-OFF.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400     COPY "SLLKUSER.CBL".
004500     COPY "SLORD.CBL".
004600     COPY "SLRETRN.CBL".
004700     COPY "SLRSORT.CBL".
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200     COPY "FDLKUSER.CBL".
005300*
005400     FD  ORDERS-OUT
005500         LABEL RECORDS ARE STANDARD.
005600     COPY "FDORD.CBL" REPLACING ==ORD-RECORD-NAME== BY ==ORDER-RECORD==.
005700*
005800     COPY "FDRETRN.CBL".
005900     COPY "FDRSORT.CBL".
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300     COPY "WSRUNDT.CBL".
006400     COPY "FDORDTBL.CBL".
006500*
006600     01  WS-LKUSER-FILE-STATUS       PIC XX.
006700     01  WS-ORDERS-FILE-STATUS       PIC XX.
006800     01  WS-RETURN-FILE-STATUS       PIC XX.
006900*
007000     77  WS-REQUESTED-USER-ID        PIC 9(09).
007100     77  WS-LINES-LISTED             PIC 9(07) COMP.
007200*
007300     01  W-END-OF-ORDERS-FILE        PIC X VALUE "N".
007400         88  END-OF-ORDERS-FILE      VALUE "Y".
007500     01  W-END-OF-RETURN-FILE        PIC X VALUE "N".
007600         88  END-OF-RETURN-FILE      VALUE "Y".
007700     01  W-ORDER-FOUND-SW            PIC X VALUE "N".
007800         88  WS-ORDER-FOUND          VALUE "Y".
007900     01  W-END-OF-SORT-FILE          PIC X VALUE "N".
008000         88  END-OF-SORT-FILE        VALUE "Y".
008100*
008200 PROCEDURE DIVISION.
008300*
008400 0000-MAIN-CONTROL.
008500*
008600     PERFORM 0100-INITIALIZE-RUN.
008700     PERFORM 0200-BUILD-ORDER-LOOKUP-TABLE.
008800     SORT RETURN-SORT-FILE
008900         ON DESCENDING KEY RSRT-CREATED-DATE RSRT-CREATED-TIME
009000         INPUT PROCEDURE IS 0300-SELECT-MATCHING-RETURNS
009100         OUTPUT PROCEDURE IS 0400-LIST-SORTED-RETURNS.
009200     PERFORM 0900-FINALIZE-RUN.
009300     STOP RUN.
009400*
009500 0100-INITIALIZE-RUN.
009600*
009700     MOVE ZERO TO WS-LINES-LISTED.
009800     OPEN INPUT LOOKUP-USER-REQUEST.
009900     READ LOOKUP-USER-REQUEST
010000         AT END
010100            MOVE ZERO TO WS-REQUESTED-USER-ID
010200            DISPLAY "RETURN-REQUEST-REPORT - NO LOOKUP-USER-"
010300                    "REQUEST RECORD PRESENT".
010400     MOVE LKU-USER-ID TO WS-REQUESTED-USER-ID.
010500     CLOSE LOOKUP-USER-REQUEST.
010600*
010700 0200-BUILD-ORDER-LOOKUP-TABLE.
010800*
010900     OPEN INPUT ORDERS-OUT.
011000     MOVE ZERO TO ORD-ID-TABLE-COUNT.
011100     MOVE "N" TO W-END-OF-ORDERS-FILE.
011200     PERFORM 0210-READ-NEXT-ORDER THRU 0210-EXIT.
011300     PERFORM 0220-STORE-ORDER THRU 0220-EXIT
011400         UNTIL END-OF-ORDERS-FILE.
011500     CLOSE ORDERS-OUT.
011600*
011700 0210-READ-NEXT-ORDER.
011800*
011900     READ ORDERS-OUT
012000         AT END
012100            MOVE "Y" TO W-END-OF-ORDERS-FILE
012200            GO TO 0210-EXIT.
012300*
012400 0210-EXIT.
012500     EXIT.
012600*
012700 0220-STORE-ORDER.
012800*
012900     ADD 1 TO ORD-ID-TABLE-COUNT.
013000     MOVE ORD-ORDER-ID TO ORD-T-ORDER-ID (ORD-ID-TABLE-COUNT).
013100     MOVE ORD-USER-ID TO ORD-T-USER-ID (ORD-ID-TABLE-COUNT).
013200     PERFORM 0210-READ-NEXT-ORDER THRU 0210-EXIT.
013300*
013400 0220-EXIT.
013500     EXIT.
013600*
013700 0300-SELECT-MATCHING-RETURNS.
013800*
013900     OPEN INPUT RETURN-REQUESTS.
014000     MOVE "N" TO W-END-OF-RETURN-FILE.
014100     PERFORM 0310-READ-NEXT-RETURN THRU 0310-EXIT.
014200     PERFORM 0320-RELEASE-IF-OWNED THRU 0320-EXIT
014300         UNTIL END-OF-RETURN-FILE.
014400     CLOSE RETURN-REQUESTS.
014500*
014600 0310-READ-NEXT-RETURN.
014700*
014800     READ RETURN-REQUESTS
014900         AT END
015000            MOVE "Y" TO W-END-OF-RETURN-FILE
015100            GO TO 0310-EXIT.
015200*
015300 0310-EXIT.
015400     EXIT.
015500*
015600 0320-RELEASE-IF-OWNED.
015700*
015800     MOVE "N" TO W-ORDER-FOUND-SW.
015900     SEARCH ALL ORD-ID-TABLE
016000         AT END
016100            MOVE "N" TO W-ORDER-FOUND-SW
016200         WHEN ORD-T-ORDER-ID (ORD-T-IDX) = RTN-ORDER-ID
016300            MOVE "Y" TO W-ORDER-FOUND-SW.
016400*
016500     IF WS-ORDER-FOUND
016600        IF ORD-T-USER-ID (ORD-T-IDX) = WS-REQUESTED-USER-ID
016700           MOVE RTN-CREATED-DATE TO RSRT-CREATED-DATE
016800           MOVE RTN-CREATED-TIME TO RSRT-CREATED-TIME
016900           MOVE RTN-RETURN-ID TO RSRT-RETURN-ID
017000           MOVE RTN-ORDER-ID TO RSRT-ORDER-ID
017100           MOVE WS-REQUESTED-USER-ID TO RSRT-USER-ID
017200           MOVE RTN-REASON TO RSRT-REASON
017300           MOVE RTN-STATUS TO RSRT-STATUS
017400           RELEASE RETURN-SORT-RECORD.
017500*
017600     PERFORM 0310-READ-NEXT-RETURN THRU 0310-EXIT.
017700*
017800 0320-EXIT.
017900     EXIT.
018000*
018100 0400-LIST-SORTED-RETURNS.
018200*
018300     PERFORM 0410-RETURN-NEXT-SORTED-ROW
018400         UNTIL END-OF-SORT-FILE.
018500*
018600 0410-RETURN-NEXT-SORTED-ROW.
018700*
018800     RETURN RETURN-SORT-FILE
018900         AT END
019000            MOVE "Y" TO W-END-OF-SORT-FILE
019100            GO TO 0410-EXIT.
019200*
019300     ADD 1 TO WS-LINES-LISTED.
019400     MOVE RSRT-CREATED-DATE TO RTN-CREATED-DATE.
019500     DISPLAY RTN-CREATED-MM "/" RTN-CREATED-DD "/" RTN-CREATED-YY
019600             " " RSRT-CREATED-TIME " "
019700             RSRT-RETURN-ID " " RSRT-ORDER-ID " "
019800             RSRT-USER-ID " " RSRT-STATUS " " RSRT-REASON.
019900*
020000 0410-EXIT.
020100     EXIT.
020200*
020300 0900-FINALIZE-RUN.
020400*
020500     DISPLAY "RETURN REQUESTS LISTED...: " WS-LINES-LISTED
020600             " FOR USER-ID " WS-REQUESTED-USER-ID.
