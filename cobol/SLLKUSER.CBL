000100*    SLLKUSER.CBL
000200*    FILE-CONTROL ENTRY FOR THE LOOKUP-USER-REQUEST FILE -- ONE
000300*    RECORD CARRYING THE USER-ID THAT RETURN-REQUEST-REPORT SHOULD
000400*    LIST RETURNS FOR THIS RUN.
000500    SELECT LOOKUP-USER-REQUEST
000600           ASSIGN TO "LKUSERRQ"
000700           ORGANIZATION IS LINE SEQUENTIAL
000800           FILE STATUS IS WS-LKUSER-FILE-STATUS.
