000100*    SLINV02.CBL
000200*    FILE-CONTROL ENTRY FOR THE INVENTORY-MASTER FILE.
000300*    ORGANIZATION IS RELATIVE, DIRECT ACCESS BY THE RELATIVE
000400*    RECORD NUMBER DERIVED FROM INV-PRODUCT-ID (SEE
000500*    0050-BUILD-INVENTORY-RR-NUMBER IN EACH CALLING PROGRAM) --
000600*    PRODUCT-ID IS A DENSE SURROGATE KEY SO THIS AVOIDS CARRYING
000700*    A SEPARATE INDEX. "02" SUFFIX MARKS THIS AS THE SECOND
000800*    REVISION OF THE INVENTORY MASTER (FIRST REVISION CARRIED
000900*    QUANTITY ONLY, NO RESERVED-FOR-UNCONFIRMED-ORDERS COLUMN).
001000    SELECT INVENTORY-MASTER
001100           ASSIGN TO "INVMAST"
001200           ORGANIZATION IS RELATIVE
001300           ACCESS MODE IS RANDOM
001400           RELATIVE KEY IS WS-INVENTORY-RR-NUMBER
001500           FILE STATUS IS WS-INVENTORY-FILE-STATUS.
