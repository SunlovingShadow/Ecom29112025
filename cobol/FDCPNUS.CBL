000100*    FDCPNUS.CBL
000200*    RECORD LAYOUT FOR THE COUPON-USAGE HISTORY FILE, PLUS THE
000300*    IN-MEMORY TABLE BUILT FROM IT BY 0405-LOAD-COUPON-USAGE IN
000400*    CHECKOUT-BATCH.
000500    FD  COUPON-USAGE
000600        LABEL RECORDS ARE STANDARD.
000700
000800    01  COUPON-USAGE-RECORD.
000900        05  CU-USER-ID              PIC 9(09).
001000        05  CU-COUPON-ID            PIC 9(09).
001100        05  CU-ORDER-ID             PIC 9(09).
001200        05  FILLER                  PIC X(10).
001300
001400*    IN-MEMORY COUPON-USAGE TABLE -- NOT SEARCHED BY KEY (THE
001500*    FILE IS UNSORTED), SCANNED LINEARLY -- IT IS SMALL.
001600    01  CU-TABLE-CONTROL.
001700        05  CU-TABLE-COUNT          PIC 9(05) COMP.
001800        05  CU-TABLE OCCURS 1 TO 5000 TIMES
001900                      DEPENDING ON CU-TABLE-COUNT
002000                      INDEXED BY CU-IDX.
002100            10  CU-T-USER-ID        PIC 9(09).
002200            10  CU-T-COUPON-ID      PIC 9(09).
