000100*    SLCOUPN.CBL
000200*    FILE-CONTROL ENTRY FOR THE COUPON-MASTER FILE. LOADED ONCE
000300*    AT THE START OF A RUN INTO A SEARCH ALL TABLE KEYED BY
000400*    CPN-CODE (SEE CPN-TABLE BELOW, IN FDCOUPN.CBL) -- THE
000500*    MASTER IS SMALL ENOUGH TO FIT IN MEMORY AND THIS AVOIDS A
000600*    RANDOM READ PER CART LINE.
000700    SELECT COUPON-MASTER
000800           ASSIGN TO "COUPNMST"
000900           ORGANIZATION IS LINE SEQUENTIAL
001000           FILE STATUS IS WS-COUPON-FILE-STATUS.
