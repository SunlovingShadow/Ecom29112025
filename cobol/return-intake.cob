000100*    RETURN-INTAKE
000200*    -------------------------------------------------------------
000300*    APPENDS ONE RETURN-REQUESTS RECORD PER TRANSACTION ON THE
000400*    RETURN-INTAKE-REQUESTS FILE.  EVERY RETURN IS STAMPED
000500*    STATUS=REQUESTED AND CREATED-AT=TODAY'S RUN DATE/TIME; NO
000600*    OWNERSHIP OR ORDER-EXISTENCE CHECK IS MADE HERE, THAT IS THE
000700*    ON-LINE SYSTEM'S JOB BEFORE THE TRANSACTION EVER REACHES THIS
000800*    STEP.
000900 PROGRAM-ID. return-intake.
001000 AUTHOR. D W CHEN.
001100 INSTALLATION. MIDSTATE MERCHANDISE EXCHANGE - DATA PROCESSING.
001200 DATE-WRITTEN. 03/04/1994.
001300 DATE-COMPILED.
001400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    03/04/94  DWC  TKT-0355  ORIGINAL PROGRAM - RETURN-REQUEST
001900*                             INTAKE BATCH STEP.
002000*    05/19/95  DWC  TKT-0381  RETURN-ID NOW PULLED FROM THE SHARED
002100*                             CONTROL FILE'S RUNNING SEQUENCE
002200*                             COUNTER INSTEAD OF A COUNTER LOCAL TO
002300*                             THIS STEP, TO MATCH THE WAY ORDER-ID
002400*                             AND ORDER-NUMBER ARE ASSIGNED OVER ON
002500*                             CHECKOUT-BATCH.
002600*    08/30/96  PJQ  TKT-0402  YEAR 2000 REVIEW - CREATED-DATE IS
002700*                             ALREADY A FULL 4-DIGIT CENTURY FIELD,
002800*                             NO CHANGE REQUIRED.
002900*    04/11/01  PJQ  TKT-0455  RETURNS-ACCEPTED COUNT ADDED TO THE
003000*                             RUN SUMMARY TO MATCH THE OTHER BATCH
003100*                             STEPS IN THE SUITE.
003200*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     UPSI-0 ON STATUS IS WS-DETAIL-TRACE-ON
003800            OFF STATUS IS WS-DETAIL-TRACE-OFF.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*
004200     COPY "SLRTNREQ.CBL".
004300     COPY "SLRETRN.CBL".
004400     COPY "SLCONTRL.CBL".
004500*
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900     COPY "FDRTNREQ.CBL".
005000     COPY "FDRETRN.CBL".
005100     COPY "FDCONTRL.CBL".
005200*
005300 WORKING-STORAGE SECTION.
005400*
005500     COPY "WSRUNDT.CBL".
005600*
005700     01  WS-RTNREQ-FILE-STATUS       PIC XX.
005800     01  WS-RETURN-FILE-STATUS       PIC XX.
005900     01  WS-CONTROL-FILE-STATUS      PIC XX.
006000*
006100     77  WS-RETURNS-ACCEPTED         PIC 9(07) COMP.
006200*
006300     01  W-END-OF-RTNREQ-FILE        PIC X VALUE "N".
006400         88  END-OF-RTNREQ-FILE      VALUE "Y".
006500*
006600     77  WS-NEXT-RETURN-SEQ-COMP     PIC 9(09) COMP.
006700*
006800 PROCEDURE DIVISION.
006900*
007000 0000-MAIN-CONTROL.
007100*
007200     PERFORM 0100-INITIALIZE-RUN.
007300     PERFORM 0200-READ-NEXT-REQUEST THRU 0200-EXIT.
007400     PERFORM 0300-WRITE-ONE-RETURN THRU 0300-EXIT
007500         UNTIL END-OF-RTNREQ-FILE.
007600     PERFORM 0900-FINALIZE-RUN.
007700     STOP RUN.
007800*
007900 0100-INITIALIZE-RUN.
008000*
008100     MOVE ZERO TO WS-RETURNS-ACCEPTED.
008200     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
008300     ACCEPT WS-RUN-TIME-HHMMSSHH FROM TIME.
008400*
008500     OPEN INPUT RETURN-INTAKE-REQUESTS.
008600     OPEN EXTEND RETURN-REQUESTS.
008700     OPEN I-O CONTROL-FILE.
008800*
008900     MOVE 2 TO CONTROL-KEY.
009000     READ CONTROL-FILE
009100         INVALID KEY
009200            MOVE ZERO TO CONTROL-LAST-ORDER-SEQ
009300            MOVE ZERO TO CONTROL-LAST-RETURN-SEQ
009400            MOVE 2 TO CONTROL-KEY
009500            MOVE SPACES TO FILLER OF CONTROL-RECORD
009600            WRITE CONTROL-RECORD
009700                INVALID KEY
009800                   DISPLAY "RETURN-INTAKE - CONTROL FILE "
009900                           "WRITE FAILED".
010000*
010100 0200-READ-NEXT-REQUEST.
010200*
010300     READ RETURN-INTAKE-REQUESTS
010400         AT END
010500            MOVE "Y" TO W-END-OF-RTNREQ-FILE.
010600*
010700 0200-EXIT.
010800     EXIT.
010900*
011000 0300-WRITE-ONE-RETURN.
011100*
011200     ADD 1 TO CONTROL-LAST-RETURN-SEQ.
011300     MOVE CONTROL-LAST-RETURN-SEQ TO WS-NEXT-RETURN-SEQ-COMP.
011400     REWRITE CONTROL-RECORD
011500         INVALID KEY
011600            DISPLAY "RETURN-INTAKE - CONTROL FILE REWRITE FAILED".
011700*
011800     MOVE WS-NEXT-RETURN-SEQ-COMP TO RTN-RETURN-ID.
011900     MOVE RIN-ORDER-ID TO RTN-ORDER-ID.
012000     MOVE RIN-REASON TO RTN-REASON.
012100     SET RTN-REQUESTED TO TRUE.
012200     MOVE WS-RUN-DATE-CCYYMMDD TO RTN-CREATED-DATE.
012300     MOVE WS-RUN-TIME-HHMMSSHH (1:6) TO RTN-CREATED-TIME.
012400     MOVE SPACES TO FILLER OF RETURN-REQUEST-RECORD.
012500*
012600     WRITE RETURN-REQUEST-RECORD.
012700     IF WS-RETURN-FILE-STATUS NOT = "00"
012800        DISPLAY "RETURN-INTAKE - RETURN-REQUESTS WRITE FAILED, "
012900                "STATUS " WS-RETURN-FILE-STATUS
013000     ELSE
013100        ADD 1 TO WS-RETURNS-ACCEPTED.
013200*
013300     PERFORM 0200-READ-NEXT-REQUEST THRU 0200-EXIT.
013400*
013500 0300-EXIT.
013600     EXIT.
013700*
013800 0900-FINALIZE-RUN.
013900*
014000     CLOSE RETURN-INTAKE-REQUESTS.
014100     CLOSE RETURN-REQUESTS.
014200     CLOSE CONTROL-FILE.
014300*
014400     DISPLAY "RETURN REQUESTS ACCEPTED.: " WS-RETURNS-ACCEPTED.
