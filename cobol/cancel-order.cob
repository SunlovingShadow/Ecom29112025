000100*    CANCEL-ORDER
000200*    -------------------------------------------------------------
000300*    OLD-MASTER/NEW-MASTER UPDATE OF ORDERS-OUT AGAINST THE
000400*    CANCEL-REQUESTS TRANSACTION FILE.  AN ORDER IS CANCELLED ONLY
000500*    IF IT IS STILL PLACED OR CONFIRMED -- ANYTHING SHIPPED,
000600*    DELIVERED, ALREADY CANCELLED, OR RETURNED IS LEFT ALONE AND
000700*    THE REQUEST IS LOGGED AS REJECTED.  A SUCCESSFUL CANCELLATION
000800*    RELEASES EVERY RESERVATION HELD AGAINST THE ORDER'S LINE
000900*    ITEMS -- ONE RELEASE CALL PER LINE, AND A FAILURE ON ONE LINE
001000*    DOES NOT STOP THE REST FROM BEING RELEASED.
001100 PROGRAM-ID. cancel-order.
001200 AUTHOR. L T FENWICK.
001300 INSTALLATION. MIDSTATE MERCHANDISE EXCHANGE - DATA PROCESSING.
001400 DATE-WRITTEN. 09/25/1991.
001500 DATE-COMPILED.
001600 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001700*
001800*    CHANGE LOG
001900*    ----------
002000*    09/25/91  LTF  TKT-0277  ORIGINAL PROGRAM - OLD-MASTER/
002100*                             NEW-MASTER CANCELLATION STEP, RUNS
002200*                             AFTER THE ON-LINE SYSTEM DROPS A
002300*                             SORTED CANCEL-REQUESTS FILE.
002400*    02/14/93  LTF  TKT-0318  RELEASE NOW LOOPS EVERY ORDER-ITEM
002500*                             FOR THE ORDER INSTEAD OF STOPPING AT
002600*                             THE FIRST RELEASE FAILURE.
002700*    08/30/96  PJQ  TKT-0402  YEAR 2000 REVIEW - NO DATE FIELDS
002800*                             CARRIED ON THIS STEP, NO CHANGE
002900*                             REQUIRED.
003000*    04/11/01  PJQ  TKT-0455  REJECTED-REQUEST COUNT ADDED TO THE
003100*                             RUN SUMMARY AT OPERATOR REQUEST.
003200*    02/06/03  DWC  TKT-0482  0210-PROCESS-ONE-ORDER NEVER READ
003300*                             PAST A CANCEL-REQUEST KEYED TO AN
003400*                             ORDER-ID NOT ON ORDERS-OUT-OLD -
003500*                             THE BAD REQUEST WAS NEVER
003600*                             CONSUMED, SO IT SILENTLY STALLED
003700*                             EVERY CANCELLATION BEHIND IT FOR
003800*                             THE REST OF THE RUN.  ADDED A
003900*                             LOW-KEY CATCH-UP LOOP (0215) THAT
004000*                             REJECTS AND READS PAST ANY
004100*                             CANCEL-REQUEST BELOW THE CURRENT
004200*                             MASTER KEY, PLUS AN END-OF-RUN
004300*                             DRAIN OF ANY REQUESTS LEFT
004400*                             UNMATCHED PAST THE LAST MASTER.
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS DIGIT-CLASS IS "0" THRU "9"
005100     UPSI-0 ON STATUS IS WS-DETAIL-TRACE-ON
005200            OFF STATUS IS WS-DETAIL-TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*
005600     COPY "SLORDOLD.CBL".
005700     COPY "SLORDNEW.CBL".
005800     COPY "SLORDIT.CBL".
005900     COPY "SLCANREQ.CBL".
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400     FD  ORDERS-OUT-OLD
006500         LABEL RECORDS ARE STANDARD.
006600     COPY "FDORD.CBL" REPLACING ==ORD-RECORD-NAME== BY
006700                                ==ORDER-RECORD-OLD==.
006800*
006900     FD  ORDERS-OUT-NEW
007000         LABEL RECORDS ARE STANDARD.
007100     COPY "FDORD.CBL" REPLACING ==ORD-RECORD-NAME== BY
007200                                ==ORDER-RECORD-NEW==.
007300*
007400     COPY "FDORDIT.CBL".
007500     COPY "FDCANREQ.CBL".
007600*
007700 WORKING-STORAGE SECTION.
007800*
007900     COPY "WSRUNDT.CBL".
008000     COPY "WSINVLK.CBL".
008100*
008200     01  WS-ORDERS-OLD-FILE-STATUS   PIC XX.
008300     01  WS-ORDERS-NEW-FILE-STATUS   PIC XX.
008400     01  WS-ORDER-ITEMS-FILE-STATUS  PIC XX.
008500     01  WS-CANREQ-FILE-STATUS       PIC XX.
008600*
008700     01  WS-CANCEL-TOTALS.
008800         05  WS-ORDERS-CANCELLED     PIC 9(07) COMP.
008900         05  WS-ORDERS-REJECTED      PIC 9(07) COMP.
009000         05  WS-RESERVATIONS-RELEASED
009100                                     PIC 9(07) COMP.
009200         05  FILLER                  PIC X(08).
009300*
009400     01  W-END-OF-OLD-MASTER         PIC X VALUE "N".
009500         88  END-OF-OLD-MASTER       VALUE "Y".
009600     01  W-END-OF-CANCEL-REQUESTS    PIC X VALUE "N".
009700         88  END-OF-CANCEL-REQUESTS  VALUE "Y".
009800     01  W-END-OF-ORDER-ITEMS        PIC X VALUE "N".
009900         88  END-OF-ORDER-ITEMS      VALUE "Y".
010000     01  W-ORDER-IS-ELIGIBLE-SW      PIC X VALUE "Y".
010100         88  WS-ORDER-IS-ELIGIBLE    VALUE "Y".
010200     01  W-THIS-ORDER-CANCELLED-SW   PIC X VALUE "N".
010300         88  WS-THIS-ORDER-CANCELLED VALUE "Y".
010400*
010500     77  WS-HIGH-ORDER-ID            PIC 9(09) VALUE 999999999.
010600     01  WS-CURRENT-OLD-ORDER-ID     PIC 9(09).
010700     01  WS-OLD-ORDER-ID-ALPHA REDEFINES WS-CURRENT-OLD-ORDER-ID
010800                                     PIC X(09).
010900*
011000 PROCEDURE DIVISION.
011100*
011200 0000-MAIN-CONTROL.
011300*
011400     PERFORM 0100-INITIALIZE-RUN.
011500     PERFORM 0210-PROCESS-ONE-ORDER THRU 0210-EXIT
011600         UNTIL END-OF-OLD-MASTER.
011700     PERFORM 0215-SKIP-ORPHAN-CANCEL-REQUEST THRU 0215-EXIT
011800         UNTIL END-OF-CANCEL-REQUESTS.
011900     PERFORM 0900-FINALIZE-RUN.
012000     STOP RUN.
012100*
012200 0100-INITIALIZE-RUN.
012300*
012400     MOVE ZERO TO WS-ORDERS-CANCELLED WS-ORDERS-REJECTED
012500                  WS-RESERVATIONS-RELEASED.
012600*
012700     OPEN INPUT ORDERS-OUT-OLD.
012800     OPEN INPUT ORDER-ITEMS-OUT.
012900     OPEN INPUT CANCEL-REQUESTS.
013000     OPEN OUTPUT ORDERS-OUT-NEW.
013100*
013200     PERFORM 0110-READ-OLD-ORDER THRU 0110-EXIT.
013300     PERFORM 0120-READ-CANCEL-REQUEST THRU 0120-EXIT.
013400     PERFORM 0130-READ-ORDER-ITEM THRU 0130-EXIT.
013500*
013600 0110-READ-OLD-ORDER.
013700*
013800     READ ORDERS-OUT-OLD
013900         AT END
014000            MOVE "Y" TO W-END-OF-OLD-MASTER
014100            MOVE WS-HIGH-ORDER-ID TO ORD-ORDER-ID OF ORDER-RECORD-OLD
014200            GO TO 0110-EXIT.
014300     MOVE ORD-ORDER-ID OF ORDER-RECORD-OLD TO WS-CURRENT-OLD-ORDER-ID.
014400*
014500 0110-EXIT.
014600     EXIT.
014700*
014800 0120-READ-CANCEL-REQUEST.
014900*
015000     READ CANCEL-REQUESTS
015100         AT END
015200            MOVE "Y" TO W-END-OF-CANCEL-REQUESTS
015300            MOVE WS-HIGH-ORDER-ID TO CAN-ORDER-ID
015400            GO TO 0120-EXIT.
015500*
015600 0120-EXIT.
015700     EXIT.
015800*
015900 0130-READ-ORDER-ITEM.
016000*
016100     READ ORDER-ITEMS-OUT
016200         AT END
016300            MOVE "Y" TO W-END-OF-ORDER-ITEMS
016400            MOVE WS-HIGH-ORDER-ID TO OI-ORDER-ID
016500            GO TO 0130-EXIT.
016600*
016700 0130-EXIT.
016800     EXIT.
016900*
017000 0210-PROCESS-ONE-ORDER.
017100*
017200     MOVE CORRESPONDING ORDER-RECORD-OLD TO ORDER-RECORD-NEW.
017300     MOVE "N" TO W-THIS-ORDER-CANCELLED-SW.
017400*
017500     IF WS-DETAIL-TRACE-ON
017600        DISPLAY "CANCEL-ORDER - TRACE - READING ORDER "
017700                WS-OLD-ORDER-ID-ALPHA.
017800*
017900     PERFORM 0215-SKIP-ORPHAN-CANCEL-REQUEST THRU 0215-EXIT
018000         UNTIL CAN-ORDER-ID NOT < WS-CURRENT-OLD-ORDER-ID.
018100     IF CAN-ORDER-ID = WS-CURRENT-OLD-ORDER-ID
018200        PERFORM 0220-EDIT-ONE-CANCEL-REQUEST THRU 0220-EXIT
018300        PERFORM 0120-READ-CANCEL-REQUEST THRU 0120-EXIT.
018400*
018500     PERFORM 0230-DRAIN-ORDER-ITEMS THRU 0230-EXIT
018600         UNTIL OI-ORDER-ID NOT = WS-CURRENT-OLD-ORDER-ID.
018700*
018800     WRITE ORDER-RECORD-NEW.
018900     IF WS-ORDERS-NEW-FILE-STATUS NOT = "00"
019000        DISPLAY "CANCEL-ORDER - ORDERS-OUT-NEW WRITE FAILED, "
019100                "STATUS " WS-ORDERS-NEW-FILE-STATUS.
019200*
019300     PERFORM 0110-READ-OLD-ORDER THRU 0110-EXIT.
019400*
019500 0210-EXIT.
019600     EXIT.
019700*
019800 0215-SKIP-ORPHAN-CANCEL-REQUEST.
019900*
020000*    CANCEL-REQUEST KEYED TO AN ORDER-ID THAT IS NOT ON
020100*    ORDERS-OUT-OLD (BELOW THE CURRENT MASTER KEY, OR STILL
020200*    UNMATCHED PAST THE LAST MASTER RECORD) - REJECT IT AND
020300*    MOVE ON, DO NOT LEAVE IT SITTING IN THE READ AREA.
020400     ADD 1 TO WS-ORDERS-REJECTED.
020500     DISPLAY "CANCEL-ORDER - ORDER " CAN-ORDER-ID
020600             " NOT FOUND ON ORDERS-OUT - REQUEST REJECTED".
020700     PERFORM 0120-READ-CANCEL-REQUEST THRU 0120-EXIT.
020800*
020900 0215-EXIT.
021000     EXIT.
021100*
021200 0220-EDIT-ONE-CANCEL-REQUEST.
021300*
021400     MOVE "Y" TO W-ORDER-IS-ELIGIBLE-SW.
021500*
021600     IF ORD-SHIPPED OF ORDER-RECORD-OLD
021700        OR ORD-DELIVERED OF ORDER-RECORD-OLD
021800        OR ORD-CANCELLED OF ORDER-RECORD-OLD
021900        OR ORD-RETURNED OF ORDER-RECORD-OLD
022000        MOVE "N" TO W-ORDER-IS-ELIGIBLE-SW.
022100*
022200     IF WS-ORDER-IS-ELIGIBLE
022300        SET ORD-CANCELLED OF ORDER-RECORD-NEW TO TRUE
022400        MOVE "Y" TO W-THIS-ORDER-CANCELLED-SW
022500        ADD 1 TO WS-ORDERS-CANCELLED
022600     ELSE
022700        ADD 1 TO WS-ORDERS-REJECTED
022800        DISPLAY "CANCEL-ORDER - ORDER " WS-CURRENT-OLD-ORDER-ID
022900                " NOT ELIGIBLE FOR CANCELLATION, STATUS "
023000                ORD-STATUS OF ORDER-RECORD-OLD.
023100*
023200 0220-EXIT.
023300     EXIT.
023400*
023500 0230-DRAIN-ORDER-ITEMS.
023600*
023700     IF WS-THIS-ORDER-CANCELLED
023800        SET LK-RELEASE-RESERVED TO TRUE
023900        MOVE OI-PRODUCT-ID TO LK-PRODUCT-ID
024000        MOVE OI-QUANTITY TO LK-QUANTITY-PARM
024100        CALL "inventory-maintenance" USING LK-INVENTORY-REQUEST
024200        IF LK-RESULT-OK
024300           ADD 1 TO WS-RESERVATIONS-RELEASED
024400        ELSE
024500           DISPLAY "CANCEL-ORDER - RELEASE FAILED FOR ORDER "
024600                   WS-CURRENT-OLD-ORDER-ID " PRODUCT "
024700                   OI-PRODUCT-ID " RESULT " LK-RESULT-CODE.
024800*
024900     PERFORM 0130-READ-ORDER-ITEM THRU 0130-EXIT.
025000*
025100 0230-EXIT.
025200     EXIT.
025300*
025400 0900-FINALIZE-RUN.
025500*
025600     SET LK-CLOSE-DOWN TO TRUE.
025700     CALL "inventory-maintenance" USING LK-INVENTORY-REQUEST.
025800*
025900     CLOSE ORDERS-OUT-OLD.
026000     CLOSE ORDERS-OUT-NEW.
026100     CLOSE ORDER-ITEMS-OUT.
026200     CLOSE CANCEL-REQUESTS.
026300*
026400     DISPLAY "ORDERS CANCELLED.........: " WS-ORDERS-CANCELLED.
026500     DISPLAY "ORDERS REJECTED..........: " WS-ORDERS-REJECTED.
026600     DISPLAY "RESERVATIONS RELEASED....: " WS-RESERVATIONS-RELEASED.
