000100*    FDLKUSER.CBL
000200*    RECORD LAYOUT FOR THE LOOKUP-USER-REQUEST FILE.
000300    FD  LOOKUP-USER-REQUEST
000400        LABEL RECORDS ARE STANDARD.
000500
000600    01  LOOKUP-USER-REQUEST-RECORD.
000700        05  LKU-USER-ID             PIC 9(09).
000800        05  FILLER                  PIC X(21).
