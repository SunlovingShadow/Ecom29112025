000100*    FDORDTBL.CBL
000200*    IN-MEMORY ORDER-ID/USER-ID LOOKUP TABLE, BUILT ONCE FROM
000300*    ORDERS-OUT BY RETURN-REQUEST-REPORT SO A RETURN-REQUEST CAN
000400*    BE JOINED BACK TO THE USER THAT OWNS ITS ORDER WITHOUT A
000500*    RANDOM READ PER RETURN.  ORDERS-OUT IS ALREADY IN ASCENDING
000600*    ORD-ORDER-ID SEQUENCE (CHECKOUT-BATCH HANDS OUT THE SEQUENCE
000700*    NUMBER IN ORDER), SO SEARCH ALL WORKS WITHOUT A SORT STEP.
000800    01  ORD-ID-TABLE-CONTROL.
000900        05  ORD-ID-TABLE-COUNT      PIC 9(07) COMP.
001000        05  ORD-ID-TABLE OCCURS 1 TO 200000 TIMES
001100                          DEPENDING ON ORD-ID-TABLE-COUNT
001200                          ASCENDING KEY IS ORD-T-ORDER-ID
001300                          INDEXED BY ORD-T-IDX.
001400            10  ORD-T-ORDER-ID      PIC 9(09).
001500            10  ORD-T-USER-ID       PIC 9(09).
001600            10  FILLER              PIC X(02).
