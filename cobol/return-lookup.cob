000100*    RETURN-LOOKUP
000200*    -------------------------------------------------------------
000300*    ANSWERS TWO QUESTIONS PER REQUEST ON RETURN-LOOKUP-REQUESTS:
000400*    DOES A RETURN REQUEST EXIST FOR THIS ORDER-ID, AND IF SO WHAT
000500*    IS ITS RETURN-ID/STATUS.  NO OWNERSHIP CHECK IS MADE HERE --
000600*    SPEC TREATS THAT AS THE CALLER'S RESPONSIBILITY.
000700 PROGRAM-ID. return-lookup.
000800 AUTHOR. D W CHEN.
000900 INSTALLATION. MIDSTATE MERCHANDISE EXCHANGE - DATA PROCESSING.
001000 DATE-WRITTEN. 03/21/1994.
001100 DATE-COMPILED.
001200 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001300*
001400*    CHANGE LOG
001500*    ----------
001600*    03/21/94  DWC  TKT-0360  ORIGINAL PROGRAM - EXISTS-BY-ORDER
001700*                             AND FIND-BY-ORDER LOOKUP STEP.
001800*    06/02/95  DWC  TKT-0384  RETURN-REQUESTS NOW LOADED ONCE INTO
001900*                             A SEARCH ALL TABLE INSTEAD OF BEING
002000*                             RE-READ FOR EVERY LOOKUP-REQUEST CARD
002100*                             - ORIGINAL VERSION RE-OPENED THE FILE
002200*                             PER LOOKUP AND COULD NOT KEEP UP WITH
002300*                             THE OVERNIGHT VOLUME.
002400*    08/30/96  PJQ  TKT-0402  YEAR 2000 REVIEW - NO DATE FIELDS
002500*                             CARRIED ON THIS STEP, NO CHANGE
002600*                             REQUIRED.
002700*    04/11/01  PJQ  TKT-0455  LOOKUPS-DONE AND LOOKUPS-FOUND COUNTS
002800*                             ADDED TO THE RUN SUMMARY AT OPERATOR
002900*                             REQUEST.
003000*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     UPSI-0 ON STATUS IS WS-DETAIL-TRACE-ON
003600            OFF STATUS IS WS-DETAIL-TRACE-OFF.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*
004000     COPY "SLRTNLKP.CBL".
004100     COPY "SLRETRN.CBL".
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500*
004600     COPY "FDRTNLKP.CBL".
004700     COPY "FDRETRN.CBL".
004800*
004900 WORKING-STORAGE SECTION.
005000*
005100     COPY "WSRUNDT.CBL".
005200     COPY "FDRTNTBL.CBL".
005300*
005400     01  WS-RTNLKUP-FILE-STATUS      PIC XX.
005500     01  WS-RETURN-FILE-STATUS       PIC XX.
005600*
005700     77  WS-LOOKUPS-DONE             PIC 9(07) COMP.
005800     77  WS-LOOKUPS-FOUND            PIC 9(07) COMP.
005900*
006000     01  W-END-OF-LOOKUP-FILE        PIC X VALUE "N".
006100         88  END-OF-LOOKUP-FILE      VALUE "Y".
006200     01  W-END-OF-RETURN-FILE        PIC X VALUE "N".
006300         88  END-OF-RETURN-FILE      VALUE "Y".
006400     01  W-RETURN-EXISTS-SW          PIC X VALUE "N".
006500         88  WS-RETURN-EXISTS        VALUE "Y".
006600*
006700 PROCEDURE DIVISION.
006800*
006900 0000-MAIN-CONTROL.
007000*
007100     PERFORM 0100-INITIALIZE-RUN.
007200     PERFORM 0200-BUILD-RETURN-TABLE.
007300     PERFORM 0310-READ-NEXT-LOOKUP THRU 0310-EXIT.
007400     PERFORM 0320-ANSWER-ONE-LOOKUP THRU 0320-EXIT
007500         UNTIL END-OF-LOOKUP-FILE.
007600     PERFORM 0900-FINALIZE-RUN.
007700     STOP RUN.
007800*
007900 0100-INITIALIZE-RUN.
008000*
008100     MOVE ZERO TO WS-LOOKUPS-DONE WS-LOOKUPS-FOUND.
008200     OPEN INPUT RETURN-LOOKUP-REQUESTS.
008300*
008400 0200-BUILD-RETURN-TABLE.
008500*
008600     OPEN INPUT RETURN-REQUESTS.
008700     MOVE ZERO TO RTN-TABLE-COUNT.
008800     MOVE "N" TO W-END-OF-RETURN-FILE.
008900     PERFORM 0210-READ-NEXT-RETURN THRU 0210-EXIT.
009000     PERFORM 0220-STORE-RETURN THRU 0220-EXIT
009100         UNTIL END-OF-RETURN-FILE.
009200     CLOSE RETURN-REQUESTS.
009300*
009400 0210-READ-NEXT-RETURN.
009500*
009600     READ RETURN-REQUESTS
009700         AT END
009800            MOVE "Y" TO W-END-OF-RETURN-FILE
009900            GO TO 0210-EXIT.
010000*
010100 0210-EXIT.
010200     EXIT.
010300*
010400 0220-STORE-RETURN.
010500*
010600     ADD 1 TO RTN-TABLE-COUNT.
010700     MOVE RTN-RETURN-ID TO RTN-T-RETURN-ID (RTN-TABLE-COUNT).
010800     MOVE RTN-ORDER-ID TO RTN-T-ORDER-ID (RTN-TABLE-COUNT).
010900     MOVE RTN-STATUS TO RTN-T-STATUS (RTN-TABLE-COUNT).
011000     PERFORM 0210-READ-NEXT-RETURN THRU 0210-EXIT.
011100*
011200 0220-EXIT.
011300     EXIT.
011400*
011500 0310-READ-NEXT-LOOKUP.
011600*
011700     READ RETURN-LOOKUP-REQUESTS
011800         AT END
011900            MOVE "Y" TO W-END-OF-LOOKUP-FILE
012000            GO TO 0310-EXIT.
012100*
012200 0310-EXIT.
012300     EXIT.
012400*
012500 0320-ANSWER-ONE-LOOKUP.
012600*
012700     ADD 1 TO WS-LOOKUPS-DONE.
012800     MOVE "N" TO W-RETURN-EXISTS-SW.
012900     PERFORM 0330-SCAN-ONE-TABLE-ROW
013000         VARYING RTN-IDX FROM 1 BY 1
013100         UNTIL RTN-IDX > RTN-TABLE-COUNT
013200            OR WS-RETURN-EXISTS.
013300*
013400     IF WS-RETURN-EXISTS
013500        ADD 1 TO WS-LOOKUPS-FOUND
013600        DISPLAY "RETURN-LOOKUP - ORDER " LKR-ORDER-ID
013700                " HAS RETURN-ID " RTN-T-RETURN-ID (RTN-IDX)
013800                " STATUS " RTN-T-STATUS (RTN-IDX)
013900     ELSE
014000        DISPLAY "RETURN-LOOKUP - ORDER " LKR-ORDER-ID
014100                " HAS NO RETURN REQUEST ON FILE".
014200*
014300     PERFORM 0310-READ-NEXT-LOOKUP THRU 0310-EXIT.
014400*
014500 0320-EXIT.
014600     EXIT.
014700*
014800 0330-SCAN-ONE-TABLE-ROW.
014900*
015000     IF RTN-T-ORDER-ID (RTN-IDX) = LKR-ORDER-ID
015100        MOVE "Y" TO W-RETURN-EXISTS-SW.
015200*
015300 0900-FINALIZE-RUN.
015400*
015500     CLOSE RETURN-LOOKUP-REQUESTS.
015600*
015700     DISPLAY "LOOKUPS PERFORMED........: " WS-LOOKUPS-DONE.
015800     DISPLAY "LOOKUPS FOUND A RETURN....: " WS-LOOKUPS-FOUND.
