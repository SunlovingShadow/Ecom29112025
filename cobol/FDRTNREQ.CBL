000100*    FDRTNREQ.CBL
000200*    RECORD LAYOUT FOR THE RETURN-INTAKE-REQUESTS TRANSACTION FILE.
000300    FD  RETURN-INTAKE-REQUESTS
000400        LABEL RECORDS ARE STANDARD.
000500
000600    01  RETURN-INTAKE-RECORD.
000700        05  RIN-ORDER-ID            PIC 9(09).
000800        05  RIN-REASON              PIC X(200).
000900        05  FILLER                  PIC X(11).
