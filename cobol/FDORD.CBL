000100*    FDORD.CBL
000200*    RECORD LAYOUT FOR THE ORDERS-OUT FILE, COPIED THREE WAYS
000300*    (PLAIN, OLD-MASTER, NEW-MASTER) WITH COPY ... REPLACING SO
000400*    EACH PROGRAM CAN CARRY TWO GENERATIONS OF THE RECORD AT
000500*    ONCE DURING A MERGE PASS.
000600    01  ==ORD-RECORD-NAME==.
000700        05  ORD-ORDER-ID            PIC 9(09).
000800        05  ORD-ORDER-NUMBER        PIC X(30).
000900        05  ORD-USER-ID             PIC 9(09).
001000        05  ORD-SHOP-ID             PIC 9(09).
001100        05  ORD-SHIPPING-ADDRESS    PIC X(500).
001200        05  ORD-TOTAL-AMOUNT        PIC S9(09)V99.
001300        05  ORD-STATUS              PIC X(10).
001400            88  ORD-PLACED          VALUE "PLACED".
001500            88  ORD-CONFIRMED       VALUE "CONFIRMED".
001600            88  ORD-SHIPPED         VALUE "SHIPPED".
001700            88  ORD-DELIVERED       VALUE "DELIVERED".
001800            88  ORD-CANCELLED       VALUE "CANCELLED".
001900            88  ORD-RETURNED        VALUE "RETURNED".
002000            88  ORD-IS-TERMINAL     VALUE "DELIVERED", "CANCELLED".
002100        05  ORD-PAYMENT-STATUS      PIC X(10).
002200        05  FILLER                  PIC X(25).
