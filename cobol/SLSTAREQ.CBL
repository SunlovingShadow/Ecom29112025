000100*    SLSTAREQ.CBL
000200*    FILE-CONTROL ENTRY FOR THE STATUS-REQUESTS TRANSACTION FILE.
000300*    ONE RECORD PER ORDER THE ON-LINE SYSTEM WANTS MOVED TO A NEW
000400*    STATUS THIS RUN -- MUST ARRIVE IN ASCENDING STA-ORDER-ID
000500*    SEQUENCE, THE SAME SEQUENCE ORDERS-OUT-OLD IS ALREADY IN.
000600    SELECT STATUS-REQUESTS
000700           ASSIGN TO "STATUSRQ"
000800           ORGANIZATION IS LINE SEQUENTIAL
000900           FILE STATUS IS WS-STAREQ-FILE-STATUS.
