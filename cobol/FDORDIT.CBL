000100*    FDORDIT.CBL
000200*    RECORD LAYOUT FOR THE ORDER-ITEMS-OUT FILE.
000300    FD  ORDER-ITEMS-OUT
000400        LABEL RECORDS ARE STANDARD.
000500
000600    01  ORDER-ITEM-RECORD.
000700        05  OI-ORDER-ID             PIC 9(09).
000800        05  OI-PRODUCT-ID           PIC 9(09).
000900        05  OI-QUANTITY             PIC 9(05).
001000        05  OI-PRICE-AT-ADD         PIC S9(09)V99.
001100        05  OI-LINE-TOTAL           PIC S9(09)V99.
001200        05  FILLER                  PIC X(15).
