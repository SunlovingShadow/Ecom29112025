000100*    ORDER-FULFILLMENT-SYSTEM
000200*    -------------------------------------------------------------
000300*    TOP-LEVEL DRIVER FOR THE ORDER FULFILLMENT AND RETURNS BATCH
000400*    SUITE.  READS ONE STEP-CONTROL-CARD PER BATCH STEP THE RUN
000500*    BOOK CALLS FOR AND CALLS THE MATCHING SUBPROGRAM.  REPLACES
000600*    THE OLD ACCOUNTS-PAYABLE-SYSTEM INTERACTIVE MAIN MENU -- THIS
000700*    SUITE RUNS UNATTENDED OVERNIGHT, SO THE OPERATOR'S CHOICES ARE
000800*    MADE AHEAD OF TIME ON THE CONTROL-CARD DECK INSTEAD OF AT A
000900*    TERMINAL.
001000 PROGRAM-ID. order-fulfillment-system.
001100 AUTHOR. R K MALHOTRA.
001200 INSTALLATION. MIDSTATE MERCHANDISE EXCHANGE - DATA PROCESSING.
001300 DATE-WRITTEN. 01/14/1987.
001400 DATE-COMPILED.
001500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    01/14/87  RKM  TKT-0044  ORIGINAL PROGRAM - INTERACTIVE MAIN
002000*                             MENU OVER CONTROL-FILE/VENDOR/VOUCHER
002100*                             MAINTENANCE (SEE PRIOR RUN BOOK).
002200*    09/25/91  LTF  TKT-0277  CONVERTED FROM THE OLD TERMINAL-MENU
002300*                             DRIVER TO A CONTROL-CARD DRIVEN STEP
002400*                             DISPATCHER FOR THE NEW ORDER-ENTRY
002500*                             SUBSYSTEM - NO OPERATOR INTERACTION
002600*                             DURING THE OVERNIGHT RUN.
002700*    03/18/94  DWC  TKT-0358  ADDED THE THREE RETURN-REQUEST STEP
002800*                             CODES (5, 6, 7).
002900*    08/30/96  PJQ  TKT-0402  YEAR 2000 REVIEW - NO DATE FIELDS
003000*                             CARRIED ON THIS STEP, NO CHANGE
003100*                             REQUIRED.
003200*    04/11/01  PJQ  TKT-0455  UNRECOGNIZED STEP CARDS NOW ECHO THE
003300*                             RAW 20-BYTE CARD IMAGE TO THE OPERATOR
003400*                             LOG INSTEAD OF JUST THE STEP CODE
003500*                             BYTE - OPERATIONS COULD NOT TELL A
003600*                             MISPUNCHED CARD FROM A TRULY UNKNOWN
003700*                             STEP CODE BEFORE THIS CHANGE.
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS DIGIT-CLASS IS "0" THRU "9"
004400     UPSI-0 ON STATUS IS WS-DETAIL-TRACE-ON
004500            OFF STATUS IS WS-DETAIL-TRACE-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*
004900     COPY "SLSTEPCD.CBL".
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400     COPY "FDSTEPCD.CBL".
005500*
005600 WORKING-STORAGE SECTION.
005700*
005800     COPY "WSRUNDT.CBL".
005900     COPY "WSINVLK.CBL" REPLACING LEADING ==LK-== BY ==OFS-LK-==.
006000*
006100     01  WS-STEPCD-FILE-STATUS       PIC XX.
006200*
006300     77  WS-STEPS-RUN                PIC 9(05) COMP.
006400*
006500     01  W-END-OF-STEP-CARDS         PIC X VALUE "N".
006600         88  END-OF-STEP-CARDS       VALUE "Y".
006700     01  W-STEP-CODE-VALID-SW        PIC X VALUE "Y".
006800         88  WS-STEP-CODE-VALID      VALUE "Y".
006900*
007000 PROCEDURE DIVISION.
007100*
007200 0000-MAIN-CONTROL.
007300*
007400     PERFORM 0100-INITIALIZE-RUN.
007500     PERFORM 0200-READ-NEXT-STEP-CARD THRU 0200-EXIT.
007600     PERFORM 0300-RUN-ONE-STEP THRU 0300-EXIT
007700         UNTIL END-OF-STEP-CARDS.
007800     PERFORM 0900-FINALIZE-RUN.
007900     STOP RUN.
008000*
008100 0100-INITIALIZE-RUN.
008200*
008300     MOVE ZERO TO WS-STEPS-RUN.
008400     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
008500     ACCEPT WS-RUN-TIME-HHMMSSHH FROM TIME.
008600     OPEN INPUT STEP-CONTROL-CARDS.
008700*
008800 0200-READ-NEXT-STEP-CARD.
008900*
009000     READ STEP-CONTROL-CARDS
009100         AT END
009200            MOVE "Y" TO W-END-OF-STEP-CARDS
009300            GO TO 0200-EXIT.
009400*
009500 0200-EXIT.
009600     EXIT.
009700*
009800 0300-RUN-ONE-STEP.
009900*
010000     MOVE "Y" TO W-STEP-CODE-VALID-SW.
010100*
010200     IF STC-RUN-CHECKOUT
010300        DISPLAY "ORDER-FULFILLMENT-SYSTEM - STARTING CHECKOUT-"
010400                "BATCH"
010500        CALL "checkout-batch".
010600*
010700     IF STC-RUN-CANCEL-ORDER
010800        DISPLAY "ORDER-FULFILLMENT-SYSTEM - STARTING CANCEL-"
010900                "ORDER"
011000        CALL "cancel-order".
011100*
011200     IF STC-RUN-UPDATE-STATUS
011300        DISPLAY "ORDER-FULFILLMENT-SYSTEM - STARTING UPDATE-"
011400                "ORDER-STATUS"
011500        CALL "update-order-status".
011600*
011700     IF STC-RUN-INVENTORY-BATCH
011800        DISPLAY "ORDER-FULFILLMENT-SYSTEM - STARTING INVENTORY-"
011900                "MAINTENANCE BATCH FILE PASS"
012000        PERFORM 0310-RUN-INVENTORY-BATCH THRU 0310-EXIT.
012100*
012200     IF STC-RUN-RETURN-INTAKE
012300        DISPLAY "ORDER-FULFILLMENT-SYSTEM - STARTING RETURN-"
012400                "INTAKE"
012500        CALL "return-intake".
012600*
012700     IF STC-RUN-RETURN-REPORT
012800        DISPLAY "ORDER-FULFILLMENT-SYSTEM - STARTING RETURN-"
012900                "REQUEST-REPORT"
013000        CALL "return-request-report".
013100*
013200     IF STC-RUN-RETURN-LOOKUP
013300        DISPLAY "ORDER-FULFILLMENT-SYSTEM - STARTING RETURN-"
013400                "LOOKUP"
013500        CALL "return-lookup".
013600*
013700     IF NOT STC-RUN-CHECKOUT
013800        IF NOT STC-RUN-CANCEL-ORDER
013900           IF NOT STC-RUN-UPDATE-STATUS
014000              IF NOT STC-RUN-INVENTORY-BATCH
014100                 IF NOT STC-RUN-RETURN-INTAKE
014200                    IF NOT STC-RUN-RETURN-REPORT
014300                       IF NOT STC-RUN-RETURN-LOOKUP
014400                          MOVE "N" TO W-STEP-CODE-VALID-SW
014500                          DISPLAY "ORDER-FULFILLMENT-SYSTEM - "
014600                                  "STEP CODE NOT RECOGNIZED - "
014700                                  "CARD SKIPPED - CARD IMAGE "
014800                                  STC-RAW-CARD-IMAGE.
014900*
015000     IF WS-STEP-CODE-VALID
015100        ADD 1 TO WS-STEPS-RUN.
015200*
015300     PERFORM 0200-READ-NEXT-STEP-CARD THRU 0200-EXIT.
015400*
015500 0300-EXIT.
015600     EXIT.
015700*
015800 0310-RUN-INVENTORY-BATCH.
015900*
016000     SET OFS-LK-RUN-BATCH-FILE TO TRUE.
016100     CALL "inventory-maintenance" USING OFS-LK-INVENTORY-REQUEST.
016200*
016300 0310-EXIT.
016400     EXIT.
016500*
016600 0900-FINALIZE-RUN.
016700*
016800     CLOSE STEP-CONTROL-CARDS.
016900     DISPLAY "ORDER-FULFILLMENT-SYSTEM - STEPS RUN...: "
017000             WS-STEPS-RUN.
