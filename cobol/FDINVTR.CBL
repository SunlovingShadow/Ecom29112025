000100*    FDINVTR.CBL
000200*    RECORD LAYOUT FOR THE INVENTORY-TRANS-REQUESTS FILE.
000300    FD  INVENTORY-TRANS-REQUESTS
000400        LABEL RECORDS ARE STANDARD.
000500
000600    01  INVENTORY-TRANS-RECORD.
000700        05  TR-OPERATION-CODE       PIC 9(01).
000800            88  TR-ADD-STOCK        VALUE 1.
000900            88  TR-DECREASE-STOCK   VALUE 2.
001000            88  TR-CREATE-OR-INIT   VALUE 6.
001100        05  TR-PRODUCT-ID           PIC 9(09).
001200        05  TR-QUANTITY             PIC 9(09).
001300        05  FILLER                  PIC X(10).
