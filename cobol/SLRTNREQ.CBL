000100*    SLRTNREQ.CBL
000200*    FILE-CONTROL ENTRY FOR THE RETURN-INTAKE-REQUESTS TRANSACTION
000300*    FILE -- ONE RECORD PER RETURN THE ON-LINE SYSTEM WANTS OPENED
000400*    THIS RUN.  NO OWNERSHIP CHECK IS DONE AT THIS STEP (SEE THE
000500*    HEADER COMMENT IN FDRETRN.CBL).
000600    SELECT RETURN-INTAKE-REQUESTS
000700           ASSIGN TO "RTNINTAK"
000800           ORGANIZATION IS LINE SEQUENTIAL
000900           FILE STATUS IS WS-RTNREQ-FILE-STATUS.
