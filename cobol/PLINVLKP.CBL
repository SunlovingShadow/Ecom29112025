000100*    PLINVLKP.CBL
000200*    ONE-PARAGRAPH PROCEDURE COPYBOOK, DESCENDED FROM THE SHOP'S
000300*    OLD PL-LOOK-FOR-VENDOR-RECORD.CBL IDIOM -- READS THE
000400*    INVENTORY-MASTER RECORD FOR WS-LOOKUP-PRODUCT-ID AND SETS
000500*    W-FOUND-INVENTORY-RECORD. CALLER LOADS WS-LOOKUP-PRODUCT-ID
000600*    FIRST; PRODUCT-ID DOUBLES AS THE RELATIVE RECORD NUMBER.
000700LOOK-FOR-INVENTORY-RECORD.
000800
000900    MOVE WS-LOOKUP-PRODUCT-ID TO WS-INVENTORY-RR-NUMBER.
001000    MOVE "Y" TO W-FOUND-INVENTORY-RECORD.
001100
001200    READ INVENTORY-MASTER RECORD
001300        INVALID KEY
001400            MOVE "N" TO W-FOUND-INVENTORY-RECORD.
