000100*    CHECKOUT-BATCH
000200*    -------------------------------------------------------------
000300*    RUNS ONE CUSTOMER'S CHECKOUT REQUEST AS A BATCH STEP.  THE
000400*    CHECKOUT-HEADER FILE CARRIES THE ONE USER-ID/ADDRESS/COUPON
000500*    CODE FOR THE RUN, CART-ITEMS CARRIES THE LINE ITEMS (ALREADY
000600*    GROUPED BY SHOP-ID BY THE ON-LINE SYSTEM'S EXTRACT).  STOCK IS
000700*    CHECKED, RESERVED, PRICED BY SHOP-GROUP, AND THE ORDER AND
000800*    ORDER-ITEM FILES ARE EXTENDED WITH THE RESULT.  A SHORTFALL
000900*    ANYWHERE ROLLS BACK EVERY RESERVATION MADE FOR THE WHOLE CART.
001000 PROGRAM-ID. checkout-batch.
001100 AUTHOR. R K MALHOTRA.
001200 INSTALLATION. MIDSTATE MERCHANDISE EXCHANGE - DATA PROCESSING.
001300 DATE-WRITTEN. 06/02/1987.
001400 DATE-COMPILED.
001500 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    06/02/87  RKM  TKT-0044  ORIGINAL PROGRAM - ORDER ENTRY BATCH
002000*                             STEP, ONE RUN PER CUSTOMER CHECKOUT.
002100*    02/11/88  RKM  TKT-0071  SPLIT ORDERS BY SHOP-ID - ONE ORDER
002200*                             RECORD PER SHOP-GROUP IN THE CART.
002300*    07/30/89  DWC  TKT-0140  ADDED COUPON PRICING - SHOP-SPECIFIC
002400*                             AND GLOBAL (ONE-SHOP-ONLY) COUPONS.
002500*    09/25/91  LTF  TKT-0277  AVAILABILITY CHECK NOW CALLS THE NEW
002600*                             INVENTORY-MAINTENANCE SUBPROGRAM
002700*                             RATHER THAN READING INVENTORY-MASTER
002800*                             DIRECTLY - THAT FILE IS NO LONGER
002900*                             OPENED BY THIS PROGRAM AT ALL.
003000*    02/14/93  LTF  TKT-0318  RESERVATION ROLLBACK NOW COVERS A
003100*                             FAILURE ANYWHERE IN SHOP-GROUP
003200*                             PROCESSING, NOT JUST THE RESERVE STEP.
003300*    08/30/96  PJQ  TKT-0402  YEAR 2000 REVIEW - ORDER-NUMBER AND
003400*                             RUN-DATE FIELDS ALREADY CARRY A FULL
003500*                             4-DIGIT CENTURY, NO CHANGE REQUIRED.
003600*    04/11/01  PJQ  TKT-0455  COUPON VALID-FROM/VALID-TO NOW COMPARED
003700*                             AGAINST TODAY'S RUN DATE INSTEAD OF THE
003800*                             VOUCHER DUE-DATE WORK FIELDS LEFT OVER
003900*                             FROM THE OLD COPY-BOOK THIS STEP WAS
004000*                             BUILT FROM.
004100*    02/06/03  DWC  TKT-0481  0730-APPLY-COUPON-TO-GROUP WAS MISSING A
004200*                             PERIOD BETWEEN THE SHOP-SPECIFIC TEST AND
004300*                             THE GLOBAL-COUPON TEST, SO THE ELSE MEANT
004400*                             FOR A SHOP-SPECIFIC COUPON WAS BINDING TO
004500*                             THE INNERMOST IF INSTEAD - A TRUE GLOBAL
004600*                             COUPON NEVER DISCOUNTED ANYTHING.  SPLIT
004700*                             INTO TWO SEPARATE, SELF-TERMINATED IFS.
004800*    02/11/03  DWC  TKT-0484  0400-LOAD-COUPON-TABLES MOVED TO RUN
004900*                             AFTER 0600-RESERVE-STOCK INSTEAD OF
005000*                             BEFORE 0500-CHECK-AVAILABILITY - THE
005100*                             RUN BOOK CALLS FOR AVAILABILITY AND
005200*                             RESERVATION TO HAPPEN FIRST, WITH
005300*                             COUPON EDIT LAST BEFORE THE SHOP-
005400*                             GROUP TOTALLING, SO AN OUT-OF-STOCK
005500*                             REQUEST WAS NEVER GETTING AS FAR AS
005600*                             THE AVAILABILITY CHECK WHEN THE
005700*                             COUPON ON THE SAME REQUEST WAS BAD.
005800*                             COUPON FAILURE NOW ROLLS BACK THE
005900*                             RESERVATIONS STEP 5 ALREADY TOOK, THE
006000*                             SAME AS A MID-RESERVATION FAILURE
006100*                             DOES.
006200*    02/11/03  DWC  TKT-0485  MONEY FIELDS ACROSS THE ORDER-ENTRY
006300*                             COPYBOOKS AND THIS PROGRAM'S WORKING-
006400*                             STORAGE WERE PACKED COMP-3 IN ERROR -
006500*                             THIS SHOP HAS NEVER PACKED A MONEY
006600*                             FIELD, SO THEY ARE BACK TO PLAIN
006700*                             DISPLAY PIC S9(.)V99, MATCHING EVERY
006800*                             OTHER AMOUNT FIELD IN THE SUITE.
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS ALPHA-CHAR IS "A" THRU "Z", "a" THRU "z"
007500     UPSI-0 ON STATUS IS WS-COUPON-EDIT-TRACE-ON
007600            OFF STATUS IS WS-COUPON-EDIT-TRACE-OFF.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*
008000     COPY "SLCKHDR.CBL".
008100     COPY "SLCART.CBL".
008200     COPY "SLCOUPN.CBL".
008300     COPY "SLCPNUS.CBL".
008400     COPY "SLORD.CBL".
008500     COPY "SLORDIT.CBL".
008600     COPY "SLCONTRL.CBL".
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000*
009100     COPY "FDCKHDR.CBL".
009200     COPY "FDCART.CBL".
009300     COPY "FDCOUPN.CBL".
009400     COPY "FDCPNUS.CBL".
009500*
009600     FD  ORDERS-OUT
009700         LABEL RECORDS ARE STANDARD.
009800     COPY "FDORD.CBL" REPLACING ==ORD-RECORD-NAME== BY ==ORDER-RECORD==.
009900*
010000     COPY "FDORDIT.CBL".
010100     COPY "FDCONTRL.CBL".
010200*
010300 WORKING-STORAGE SECTION.
010400*
010500     COPY "WSRUNDT.CBL".
010600     COPY "WSRUNTOT.CBL".
010700     COPY "WSINVLK.CBL".
010800*
010900     01  WS-CKHDR-FILE-STATUS        PIC XX.
011000     01  WS-CART-FILE-STATUS         PIC XX.
011100     01  WS-COUPON-FILE-STATUS       PIC XX.
011200     01  WS-CPNUSE-FILE-STATUS       PIC XX.
011300     01  WS-ORDERS-FILE-STATUS       PIC XX.
011400     01  WS-ORDER-ITEMS-FILE-STATUS  PIC XX.
011500     01  WS-CONTROL-FILE-STATUS      PIC XX.
011600*
011700     01  W-HEADER-FOUND-SWITCH       PIC X VALUE "Y".
011800         88  HEADER-FOUND            VALUE "Y".
011900     01  W-REQUEST-VALID-SWITCH      PIC X VALUE "Y".
012000         88  REQUEST-IS-VALID        VALUE "Y".
012100     01  W-END-OF-CART-FILE          PIC X VALUE "N".
012200         88  END-OF-CART-FILE        VALUE "Y".
012300     01  W-END-OF-COUPON-FILE        PIC X VALUE "N".
012400         88  END-OF-COUPON-FILE      VALUE "Y".
012500     01  W-END-OF-USAGE-FILE         PIC X VALUE "N".
012600         88  END-OF-USAGE-FILE       VALUE "Y".
012700     01  W-ADDRESS-HAS-LETTER-SW     PIC X VALUE "N".
012800         88  WS-ADDRESS-HAS-LETTER   VALUE "Y".
012900     01  W-RESERVE-OK-SWITCH         PIC X VALUE "Y".
013000         88  WS-RESERVE-OK           VALUE "Y".
013100     01  W-GROUP-EXTENDING-SW        PIC X VALUE "Y".
013200         88  WS-GROUP-EXTENDING      VALUE "Y".
013300     01  W-COUPON-APPLIED-GROUP-SW   PIC X VALUE "N".
013400         88  WS-COUPON-APPLIED-GROUP VALUE "Y".
013500     01  W-COUPON-CONSUMED-SW        PIC X VALUE "N".
013600         88  WS-COUPON-CONSUMED      VALUE "Y".
013700     01  W-COUPON-SUPPLIED-SW        PIC X VALUE "N".
013800         88  WS-COUPON-CODE-SUPPLIED VALUE "Y".
013900     01  W-COUPON-LOADED-SW          PIC X VALUE "N".
014000         88  WS-COUPON-LOADED        VALUE "Y".
014100     01  W-USER-USED-COUPON-SW       PIC X VALUE "N".
014200         88  WS-USER-ALREADY-USED    VALUE "Y".
014300*
014400     77  WS-ADDR-LEN                 PIC 9(03) COMP.
014500     77  WS-SCAN-POS                 PIC 9(03) COMP.
014600     77  WS-ITEM-IDX                 PIC 9(05) COMP.
014700     77  WS-AVAIL-FAILURE-COUNT      PIC 9(05) COMP.
014800*
014900     01  WS-HDR-COUPON-CODE-TRIMMED  PIC X(20).
015000*
015100     77  WS-COUPON-ID                PIC 9(09).
015200     77  WS-COUPON-SHOP-ID           PIC 9(09).
015300     01  WS-COUPON-DISCOUNT-TYPE     PIC X(04).
015400         88  WS-COUPON-IS-FLAT       VALUE "FLAT".
015500     01  WS-COUPON-DISCOUNT-VALUE    PIC S9(07)V99.
015600     01  WS-COUPON-MIN-ORDER-AMT     PIC S9(09)V99.
015700*
015800     01  WS-COUPON-VALID-FROM        PIC 9(08).
015900     01  WS-COUPON-VALID-FROM-PARTS REDEFINES WS-COUPON-VALID-FROM.
016000         05  WS-CVF-CC               PIC 99.
016100         05  WS-CVF-YY               PIC 99.
016200         05  WS-CVF-MM               PIC 99.
016300         05  WS-CVF-DD               PIC 99.
016400*
016500     01  WS-COUPON-VALID-TO          PIC 9(08).
016600     01  WS-COUPON-VALID-TO-PARTS REDEFINES WS-COUPON-VALID-TO.
016700         05  WS-CVT-CC               PIC 99.
016800         05  WS-CVT-YY               PIC 99.
016900         05  WS-CVT-MM               PIC 99.
017000         05  WS-CVT-DD               PIC 99.
017100*
017200     01  WS-SHOP-TOTAL                PIC S9(09)V99.
017300     01  WS-FINAL-AMOUNT              PIC S9(09)V99.
017400     01  WS-LINE-TOTAL                PIC S9(09)V99.
017500     01  WS-DISCOUNT-AMOUNT           PIC S9(09)V99.
017600*
017700     77  WS-GROUP-SHOP-ID             PIC 9(09).
017800     77  WS-GROUP-START-IDX           PIC 9(05) COMP.
017900     77  WS-GROUP-END-IDX             PIC 9(05) COMP.
018000     77  WS-NEXT-IDX                  PIC 9(05) COMP.
018100*
018200     01  WS-NEXT-ORDER-SEQ-COMP       PIC 9(09) COMP.
018300     01  WS-NEXT-ORDER-SEQ-DISPLAY    PIC 9(09).
018400     77  WS-CURRENT-ORDER-ID          PIC 9(09).
018500*
018600 PROCEDURE DIVISION.
018700*
018800 0000-MAIN-CONTROL.
018900*
019000     PERFORM 0100-INITIALIZE-RUN.
019100     PERFORM 0200-READ-CHECKOUT-HEADER.
019200*
019300*    FLOW ORDER BELOW FOLLOWS THE RUN BOOK STEP NUMBERS - VALIDATE,
019400*    CHECK AVAILABILITY, RESERVE STOCK, *THEN* LOAD/VALIDATE THE
019500*    COUPON (STEP 6 ONLY RUNS ONCE RESERVATION HAS SUCCEEDED).  A
019600*    COUPON FAILURE AT THAT POINT MUST GIVE BACK THE RESERVATIONS
019700*    STEP 5 JUST TOOK.  EACH TEST BELOW IS CLOSED OFF WITH ITS OWN
019800*    PERIOD SO THE ROLLBACK'S ELSE CANNOT MISATTACH.
019900     IF HEADER-FOUND
020000        PERFORM 0300-VALIDATE-REQUEST
020100        IF REQUEST-IS-VALID
020200           PERFORM 0500-CHECK-AVAILABILITY
020300           IF REQUEST-IS-VALID
020400              PERFORM 0600-RESERVE-STOCK
020500              IF REQUEST-IS-VALID
020600                 PERFORM 0400-LOAD-COUPON-TABLES
020700                 IF NOT REQUEST-IS-VALID
020800                    PERFORM 0620-ROLLBACK-ALL-RESERVATIONS
020900                        THRU 0620-EXIT.
021000*
021100     IF HEADER-FOUND AND REQUEST-IS-VALID
021200        PERFORM 0700-PROCESS-SHOP-GROUPS
021300        IF REQUEST-IS-VALID
021400           PERFORM 0800-CLEAR-CART.
021500*
021600     PERFORM 0900-FINALIZE-RUN.
021700*
021800     STOP RUN.
021900*
022000 0100-INITIALIZE-RUN.
022100*
022200     MOVE SPACES TO WS-CKHDR-FILE-STATUS WS-CART-FILE-STATUS
022300                    WS-COUPON-FILE-STATUS WS-CPNUSE-FILE-STATUS
022400                    WS-ORDERS-FILE-STATUS WS-ORDER-ITEMS-FILE-STATUS
022500                    WS-CONTROL-FILE-STATUS.
022600     MOVE ZERO TO WS-ORDERS-CREATED.
022700     MOVE ZERO TO WS-ORDERS-TOTAL-AMOUNT.
022800     MOVE ZERO TO WS-ITEMS-OUT-OF-STOCK.
022900     MOVE ZERO TO WS-RESERVATIONS-ROLLED-BACK.
023000*
023100     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
023200     ACCEPT WS-RUN-TIME-HHMMSSHH FROM TIME.
023300*
023400     OPEN INPUT CHECKOUT-HEADER.
023500     OPEN INPUT CART-ITEMS.
023600     OPEN EXTEND ORDERS-OUT.
023700     OPEN EXTEND ORDER-ITEMS-OUT.
023800     OPEN I-O CONTROL-FILE.
023900*
024000     MOVE 1 TO CONTROL-KEY.
024100     READ CONTROL-FILE
024200         INVALID KEY
024300            MOVE ZERO TO CONTROL-LAST-ORDER-SEQ
024400            MOVE ZERO TO CONTROL-LAST-RETURN-SEQ
024500            MOVE 1 TO CONTROL-KEY
024600            MOVE SPACES TO FILLER OF CONTROL-RECORD
024700            WRITE CONTROL-RECORD
024800                INVALID KEY
024900                   DISPLAY "CHECKOUT-BATCH - CONTROL FILE "
025000                           "WRITE FAILED".
025100*
025200     PERFORM 0330-LOAD-CART-ITEMS-TABLE.
025300*
025400 0200-READ-CHECKOUT-HEADER.
025500*
025600     READ CHECKOUT-HEADER
025700         AT END
025800            MOVE "N" TO W-HEADER-FOUND-SWITCH
025900            DISPLAY "CHECKOUT-BATCH - NO CHECKOUT-HEADER RECORD "
026000                    "PRESENT - RUN ABANDONED".
026100     CLOSE CHECKOUT-HEADER.
026200*
026300 0300-VALIDATE-REQUEST.
026400*
026500     MOVE "Y" TO W-REQUEST-VALID-SWITCH.
026600*
026700     IF CKH-USER-ID NOT > ZERO
026800        MOVE "N" TO W-REQUEST-VALID-SWITCH
026900        DISPLAY "CHECKOUT-BATCH - REJECTED - USER-ID MUST BE "
027000                "GREATER THAN ZERO".
027100*
027200     PERFORM 0310-FIND-ADDRESS-LENGTH THRU 0310-EXIT.
027300     IF WS-ADDR-LEN < 10
027400        MOVE "N" TO W-REQUEST-VALID-SWITCH
027500        DISPLAY "CHECKOUT-BATCH - REJECTED - SHIPPING ADDRESS "
027600                "TOO SHORT".
027700*
027800     PERFORM 0320-CHECK-ADDRESS-HAS-LETTER THRU 0320-EXIT.
027900     IF NOT WS-ADDRESS-HAS-LETTER
028000        MOVE "N" TO W-REQUEST-VALID-SWITCH
028100        DISPLAY "CHECKOUT-BATCH - REJECTED - SHIPPING ADDRESS "
028200                "HAS NO LETTERS".
028300*
028400     IF CI-TABLE-COUNT = ZERO
028500        MOVE "N" TO W-REQUEST-VALID-SWITCH
028600        DISPLAY "CHECKOUT-BATCH - REJECTED - CART IS EMPTY".
028700*
028800 0310-FIND-ADDRESS-LENGTH.
028900*
029000     PERFORM 0311-BACK-UP-ONE-POSITION
029100         VARYING WS-ADDR-LEN FROM 500 BY -1
029200         UNTIL WS-ADDR-LEN = 0
029300            OR CKH-SHIPPING-ADDRESS (WS-ADDR-LEN:1) NOT = SPACE.
029400*
029500 0310-EXIT.
029600     EXIT.
029700*
029800 0311-BACK-UP-ONE-POSITION.
029900*
030000     CONTINUE.
030100*
030200 0320-CHECK-ADDRESS-HAS-LETTER.
030300*
030400     MOVE "N" TO W-ADDRESS-HAS-LETTER-SW.
030500     PERFORM 0321-SCAN-ONE-CHARACTER
030600         VARYING WS-SCAN-POS FROM 1 BY 1
030700         UNTIL WS-SCAN-POS > 500
030800            OR WS-ADDRESS-HAS-LETTER.
030900*
031000 0320-EXIT.
031100     EXIT.
031200*
031300 0321-SCAN-ONE-CHARACTER.
031400*
031500     IF CKH-SHIPPING-ADDRESS (WS-SCAN-POS:1) IS ALPHA-CHAR
031600        MOVE "Y" TO W-ADDRESS-HAS-LETTER-SW.
031700*
031800 0330-LOAD-CART-ITEMS-TABLE.
031900*
032000     MOVE ZERO TO CI-TABLE-COUNT.
032100     MOVE "N" TO W-END-OF-CART-FILE.
032200     PERFORM 0331-READ-NEXT-CART-ITEM THRU 0331-EXIT.
032300     PERFORM 0332-STORE-CART-ITEM THRU 0332-EXIT
032400             UNTIL END-OF-CART-FILE.
032500     CLOSE CART-ITEMS.
032600*
032700 0331-READ-NEXT-CART-ITEM.
032800*
032900     READ CART-ITEMS
033000         AT END
033100            MOVE "Y" TO W-END-OF-CART-FILE
033200            GO TO 0331-EXIT.
033300*
033400 0331-EXIT.
033500     EXIT.
033600*
033700 0332-STORE-CART-ITEM.
033800*
033900     ADD 1 TO CI-TABLE-COUNT.
034000     MOVE CI-TABLE-COUNT TO WS-ITEM-IDX.
034100     MOVE CI-PRODUCT-ID TO CI-T-PRODUCT-ID (WS-ITEM-IDX).
034200     MOVE CI-SHOP-ID TO CI-T-SHOP-ID (WS-ITEM-IDX).
034300     MOVE CI-QUANTITY TO CI-T-QUANTITY (WS-ITEM-IDX).
034400     MOVE CI-PRICE-AT-ADD TO CI-T-PRICE-AT-ADD (WS-ITEM-IDX).
034500     MOVE "N" TO CI-T-RESERVED-FLAG (WS-ITEM-IDX).
034600     PERFORM 0331-READ-NEXT-CART-ITEM THRU 0331-EXIT.
034700*
034800 0332-EXIT.
034900     EXIT.
035000*
035100 0400-LOAD-COUPON-TABLES.
035200*
035300     IF CKH-NO-COUPON-GIVEN
035400        MOVE "N" TO W-COUPON-SUPPLIED-SW
035500     ELSE
035600        MOVE "Y" TO W-COUPON-SUPPLIED-SW
035700        PERFORM 0410-BUILD-COUPON-TABLE THRU 0410-EXIT
035800        PERFORM 0420-BUILD-USAGE-TABLE THRU 0420-EXIT
035900        PERFORM 0430-VALIDATE-COUPON-CODE THRU 0430-EXIT.
036000*
036100 0410-BUILD-COUPON-TABLE.
036200*
036300     OPEN INPUT COUPON-MASTER.
036400     MOVE ZERO TO CPN-TABLE-COUNT.
036500     MOVE "N" TO W-END-OF-COUPON-FILE.
036600     PERFORM 0411-READ-NEXT-COUPON THRU 0411-EXIT.
036700     PERFORM 0412-STORE-COUPON THRU 0412-EXIT
036800             UNTIL END-OF-COUPON-FILE.
036900     CLOSE COUPON-MASTER.
037000*
037100 0410-EXIT.
037200     EXIT.
037300*
037400 0411-READ-NEXT-COUPON.
037500*
037600     READ COUPON-MASTER
037700         AT END
037800            MOVE "Y" TO W-END-OF-COUPON-FILE
037900            GO TO 0411-EXIT.
038000*
038100 0411-EXIT.
038200     EXIT.
038300*
038400 0412-STORE-COUPON.
038500*
038600     ADD 1 TO CPN-TABLE-COUNT.
038700     MOVE CPN-COUPON-ID TO CPN-T-COUPON-ID (CPN-TABLE-COUNT).
038800     MOVE CPN-CODE TO CPN-T-CODE (CPN-TABLE-COUNT).
038900     MOVE CPN-SHOP-ID TO CPN-T-SHOP-ID (CPN-TABLE-COUNT).
039000     MOVE CPN-DISCOUNT-TYPE TO CPN-T-DISCOUNT-TYPE (CPN-TABLE-COUNT).
039100     MOVE CPN-DISCOUNT-VALUE TO CPN-T-DISCOUNT-VALUE (CPN-TABLE-COUNT).
039200     MOVE CPN-MIN-ORDER-AMOUNT TO CPN-T-MIN-ORDER-AMT (CPN-TABLE-COUNT).
039300     MOVE CPN-VALID-FROM TO CPN-T-VALID-FROM (CPN-TABLE-COUNT).
039400     MOVE CPN-VALID-TO TO CPN-T-VALID-TO (CPN-TABLE-COUNT).
039500     MOVE "N" TO CPN-T-CONSUMED (CPN-TABLE-COUNT).
039600     PERFORM 0411-READ-NEXT-COUPON THRU 0411-EXIT.
039700*
039800 0412-EXIT.
039900     EXIT.
040000*
040100 0420-BUILD-USAGE-TABLE.
040200*
040300     OPEN INPUT COUPON-USAGE.
040400     MOVE ZERO TO CU-TABLE-COUNT.
040500     MOVE "N" TO W-END-OF-USAGE-FILE.
040600     PERFORM 0421-READ-NEXT-USAGE THRU 0421-EXIT.
040700     PERFORM 0422-STORE-USAGE THRU 0422-EXIT
040800             UNTIL END-OF-USAGE-FILE.
040900     CLOSE COUPON-USAGE.
041000*
041100 0420-EXIT.
041200     EXIT.
041300*
041400 0421-READ-NEXT-USAGE.
041500*
041600     READ COUPON-USAGE
041700         AT END
041800            MOVE "Y" TO W-END-OF-USAGE-FILE
041900            GO TO 0421-EXIT.
042000*
042100 0421-EXIT.
042200     EXIT.
042300*
042400 0422-STORE-USAGE.
042500*
042600     ADD 1 TO CU-TABLE-COUNT.
042700     MOVE CU-USER-ID TO CU-T-USER-ID (CU-TABLE-COUNT).
042800     MOVE CU-COUPON-ID TO CU-T-COUPON-ID (CU-TABLE-COUNT).
042900     PERFORM 0421-READ-NEXT-USAGE THRU 0421-EXIT.
043000*
043100 0422-EXIT.
043200     EXIT.
043300*
043400 0430-VALIDATE-COUPON-CODE.
043500*
043600     MOVE CKH-COUPON-CODE TO WS-HDR-COUPON-CODE-TRIMMED.
043700     INSPECT WS-HDR-COUPON-CODE-TRIMMED
043800         CONVERTING "abcdefghijklmnopqrstuvwxyz"
043900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
044000*
044100     SEARCH ALL CPN-TABLE
044200         AT END
044300            MOVE "N" TO W-COUPON-LOADED-SW
044400            MOVE "N" TO W-REQUEST-VALID-SWITCH
044500            DISPLAY "CHECKOUT-BATCH - REJECTED - UNKNOWN COUPON "
044600                    "CODE " WS-HDR-COUPON-CODE-TRIMMED
044700         WHEN CPN-T-CODE (CPN-IDX) = WS-HDR-COUPON-CODE-TRIMMED
044800            PERFORM 0432-ACCEPT-COUPON THRU 0432-EXIT.
044900*
045000 0430-EXIT.
045100     EXIT.
045200*
045300 0432-ACCEPT-COUPON.
045400*
045500     MOVE CPN-T-COUPON-ID (CPN-IDX) TO WS-COUPON-ID.
045600     MOVE CPN-T-SHOP-ID (CPN-IDX) TO WS-COUPON-SHOP-ID.
045700     MOVE CPN-T-DISCOUNT-TYPE (CPN-IDX) TO WS-COUPON-DISCOUNT-TYPE.
045800     MOVE CPN-T-DISCOUNT-VALUE (CPN-IDX) TO WS-COUPON-DISCOUNT-VALUE.
045900     MOVE CPN-T-MIN-ORDER-AMT (CPN-IDX) TO WS-COUPON-MIN-ORDER-AMT.
046000     MOVE CPN-T-VALID-FROM (CPN-IDX) TO WS-COUPON-VALID-FROM.
046100     MOVE CPN-T-VALID-TO (CPN-IDX) TO WS-COUPON-VALID-TO.
046200     MOVE "Y" TO W-COUPON-LOADED-SW.
046300*
046400     IF WS-COUPON-VALID-FROM NOT = ZERO
046500        IF WS-COUPON-VALID-FROM > WS-RUN-DATE-CCYYMMDD
046600           MOVE "N" TO W-REQUEST-VALID-SWITCH
046700           MOVE "N" TO W-COUPON-LOADED-SW
046800           DISPLAY "CHECKOUT-BATCH - REJECTED - COUPON NOT YET "
046900                   "VALID".
047000*
047100     IF WS-COUPON-VALID-TO NOT = ZERO
047200        IF WS-COUPON-VALID-TO < WS-RUN-DATE-CCYYMMDD
047300           MOVE "N" TO W-REQUEST-VALID-SWITCH
047400           MOVE "N" TO W-COUPON-LOADED-SW
047500           DISPLAY "CHECKOUT-BATCH - REJECTED - COUPON EXPIRED".
047600*
047700     IF WS-COUPON-LOADED
047800        PERFORM 0433-CHECK-USAGE-HISTORY THRU 0433-EXIT.
047900*
048000 0432-EXIT.
048100     EXIT.
048200*
048300 0433-CHECK-USAGE-HISTORY.
048400*
048500     MOVE "N" TO W-USER-USED-COUPON-SW.
048600     PERFORM 0434-SCAN-ONE-USAGE-ROW
048700         VARYING WS-ITEM-IDX FROM 1 BY 1
048800         UNTIL WS-ITEM-IDX > CU-TABLE-COUNT
048900            OR WS-USER-ALREADY-USED.
049000     IF WS-USER-ALREADY-USED
049100        MOVE "N" TO W-REQUEST-VALID-SWITCH
049200        MOVE "N" TO W-COUPON-LOADED-SW
049300        DISPLAY "CHECKOUT-BATCH - REJECTED - COUPON ALREADY USED "
049400                "BY THIS USER".
049500*
049600 0433-EXIT.
049700     EXIT.
049800*
049900 0434-SCAN-ONE-USAGE-ROW.
050000*
050100     IF CU-T-USER-ID (WS-ITEM-IDX) = CKH-USER-ID
050200        AND CU-T-COUPON-ID (WS-ITEM-IDX) = WS-COUPON-ID
050300        MOVE "Y" TO W-USER-USED-COUPON-SW.
050400*
050500 0500-CHECK-AVAILABILITY.
050600*
050700     MOVE ZERO TO WS-AVAIL-FAILURE-COUNT.
050800     PERFORM 0510-CHECK-ONE-ITEM
050900         VARYING WS-ITEM-IDX FROM 1 BY 1
051000         UNTIL WS-ITEM-IDX > CI-TABLE-COUNT.
051100     IF WS-AVAIL-FAILURE-COUNT > ZERO
051200        MOVE "N" TO W-REQUEST-VALID-SWITCH.
051300*
051400 0510-CHECK-ONE-ITEM.
051500*
051600     SET LK-INQUIRE-STOCK TO TRUE.
051700     MOVE CI-T-PRODUCT-ID (WS-ITEM-IDX) TO LK-PRODUCT-ID.
051800     MOVE ZERO TO LK-QUANTITY-PARM.
051900     CALL "inventory-maintenance" USING LK-INVENTORY-REQUEST.
052000*
052100     IF LK-RESULT-NOT-FOUND
052200        ADD 1 TO WS-AVAIL-FAILURE-COUNT
052300        ADD 1 TO WS-ITEMS-OUT-OF-STOCK
052400        DISPLAY "CHECKOUT-BATCH - PRODUCT "
052500                CI-T-PRODUCT-ID (WS-ITEM-IDX)
052600                " NOT ON FILE - TREATED AS OUT OF STOCK"
052700     ELSE
052800        IF LK-AVAILABLE-OUT NOT > ZERO
052900           ADD 1 TO WS-AVAIL-FAILURE-COUNT
053000           ADD 1 TO WS-ITEMS-OUT-OF-STOCK
053100           DISPLAY "CHECKOUT-BATCH - PRODUCT "
053200                   CI-T-PRODUCT-ID (WS-ITEM-IDX) " OUT OF STOCK"
053300        ELSE
053400           IF LK-AVAILABLE-OUT < CI-T-QUANTITY (WS-ITEM-IDX)
053500              ADD 1 TO WS-AVAIL-FAILURE-COUNT
053600              ADD 1 TO WS-ITEMS-OUT-OF-STOCK
053700              DISPLAY "CHECKOUT-BATCH - PRODUCT "
053800                      CI-T-PRODUCT-ID (WS-ITEM-IDX)
053900                      " INSUFFICIENT STOCK".
054000*
054100 0600-RESERVE-STOCK.
054200*
054300     MOVE "Y" TO W-RESERVE-OK-SWITCH.
054400     PERFORM 0610-RESERVE-ONE-ITEM
054500         VARYING WS-ITEM-IDX FROM 1 BY 1
054600         UNTIL WS-ITEM-IDX > CI-TABLE-COUNT
054700            OR NOT WS-RESERVE-OK.
054800     IF NOT WS-RESERVE-OK
054900        MOVE "N" TO W-REQUEST-VALID-SWITCH.
055000*
055100 0610-RESERVE-ONE-ITEM.
055200*
055300     SET LK-RESERVE-STOCK TO TRUE.
055400     MOVE CI-T-PRODUCT-ID (WS-ITEM-IDX) TO LK-PRODUCT-ID.
055500     MOVE CI-T-QUANTITY (WS-ITEM-IDX) TO LK-QUANTITY-PARM.
055600     CALL "inventory-maintenance" USING LK-INVENTORY-REQUEST.
055700     IF LK-RESULT-OK
055800        MOVE "Y" TO CI-T-RESERVED-FLAG (WS-ITEM-IDX)
055900     ELSE
056000        MOVE "N" TO W-RESERVE-OK-SWITCH
056100        PERFORM 0620-ROLLBACK-ALL-RESERVATIONS THRU 0620-EXIT.
056200*
056300 0620-ROLLBACK-ALL-RESERVATIONS.
056400*
056500     PERFORM 0621-RELEASE-ONE-IF-RESERVED
056600         VARYING WS-ITEM-IDX FROM 1 BY 1
056700         UNTIL WS-ITEM-IDX > CI-TABLE-COUNT.
056800*
056900 0620-EXIT.
057000     EXIT.
057100*
057200 0621-RELEASE-ONE-IF-RESERVED.
057300*
057400     IF CI-T-RESERVED-OK (WS-ITEM-IDX)
057500        SET LK-RELEASE-RESERVED TO TRUE
057600        MOVE CI-T-PRODUCT-ID (WS-ITEM-IDX) TO LK-PRODUCT-ID
057700        MOVE CI-T-QUANTITY (WS-ITEM-IDX) TO LK-QUANTITY-PARM
057800        CALL "inventory-maintenance" USING LK-INVENTORY-REQUEST
057900        MOVE "N" TO CI-T-RESERVED-FLAG (WS-ITEM-IDX)
058000        ADD 1 TO WS-RESERVATIONS-ROLLED-BACK.
058100*
058200 0700-PROCESS-SHOP-GROUPS.
058300*
058400     MOVE 1 TO WS-GROUP-START-IDX.
058500     PERFORM 0710-PROCESS-ONE-SHOP-GROUP THRU 0710-EXIT
058600         UNTIL WS-GROUP-START-IDX > CI-TABLE-COUNT
058700            OR NOT REQUEST-IS-VALID.
058800*
058900 0710-PROCESS-ONE-SHOP-GROUP.
059000*
059100     MOVE CI-T-SHOP-ID (WS-GROUP-START-IDX) TO WS-GROUP-SHOP-ID.
059200     MOVE WS-GROUP-START-IDX TO WS-GROUP-END-IDX.
059300     MOVE "Y" TO W-GROUP-EXTENDING-SW.
059400     PERFORM 0711-TEST-NEXT-MEMBER
059500         UNTIL WS-GROUP-END-IDX >= CI-TABLE-COUNT
059600            OR NOT WS-GROUP-EXTENDING.
059700*
059800     PERFORM 0720-SUM-SHOP-GROUP-TOTAL THRU 0720-EXIT.
059900     PERFORM 0730-APPLY-COUPON-TO-GROUP THRU 0730-EXIT.
060000     PERFORM 0740-WRITE-ORDER-RECORD THRU 0740-EXIT.
060100     IF REQUEST-IS-VALID
060200        PERFORM 0750-WRITE-ORDER-ITEMS THRU 0750-EXIT.
060300     IF REQUEST-IS-VALID AND WS-COUPON-APPLIED-GROUP
060400        PERFORM 0760-WRITE-COUPON-USAGE THRU 0760-EXIT.
060500     IF NOT REQUEST-IS-VALID
060600        PERFORM 0620-ROLLBACK-ALL-RESERVATIONS THRU 0620-EXIT.
060700*
060800     COMPUTE WS-GROUP-START-IDX = WS-GROUP-END-IDX + 1.
060900*
061000 0710-EXIT.
061100     EXIT.
061200*
061300 0711-TEST-NEXT-MEMBER.
061400*
061500     COMPUTE WS-NEXT-IDX = WS-GROUP-END-IDX + 1.
061600     IF CI-T-SHOP-ID (WS-NEXT-IDX) = WS-GROUP-SHOP-ID
061700        MOVE WS-NEXT-IDX TO WS-GROUP-END-IDX
061800     ELSE
061900        MOVE "N" TO W-GROUP-EXTENDING-SW.
062000*
062100 0720-SUM-SHOP-GROUP-TOTAL.
062200*
062300     MOVE ZERO TO WS-SHOP-TOTAL.
062400     PERFORM 0721-ADD-ONE-LINE-TOTAL
062500         VARYING WS-ITEM-IDX FROM WS-GROUP-START-IDX BY 1
062600         UNTIL WS-ITEM-IDX > WS-GROUP-END-IDX.
062700*
062800 0720-EXIT.
062900     EXIT.
063000*
063100 0721-ADD-ONE-LINE-TOTAL.
063200*
063300     COMPUTE WS-LINE-TOTAL ROUNDED =
063400             CI-T-QUANTITY (WS-ITEM-IDX) *
063500             CI-T-PRICE-AT-ADD (WS-ITEM-IDX).
063600     ADD WS-LINE-TOTAL TO WS-SHOP-TOTAL.
063700*
063800 0730-APPLY-COUPON-TO-GROUP.
063900*
064000     MOVE WS-SHOP-TOTAL TO WS-FINAL-AMOUNT.
064100     MOVE "N" TO W-COUPON-APPLIED-GROUP-SW.
064200*
064300*    SHOP-SPECIFIC COUPON - ONLY APPLIES TO THE ONE SHOP-GROUP IT
064400*    WAS ISSUED AGAINST.  EACH LEVEL OF THIS TEST IS CLOSED OFF
064500*    WITH ITS OWN PERIOD SO THERE IS NO ELSE TO MISATTACH.
064600     IF WS-COUPON-LOADED
064700        IF WS-COUPON-SHOP-ID NOT = ZERO
064800           IF WS-COUPON-SHOP-ID = WS-GROUP-SHOP-ID
064900              IF WS-SHOP-TOTAL NOT < WS-COUPON-MIN-ORDER-AMT
065000                 PERFORM 0731-COMPUTE-DISCOUNT THRU 0731-EXIT
065100                 MOVE "Y" TO W-COUPON-APPLIED-GROUP-SW.
065200*
065300*    GLOBAL COUPON (SHOP-ID ZERO) - APPLIES TO AT MOST ONE
065400*    SHOP-GROUP ACROSS THE WHOLE CHECKOUT, SO IT IS SKIPPED HERE
065500*    IF A PRIOR GROUP HAS ALREADY CONSUMED IT.
065600     IF WS-COUPON-LOADED
065700        IF WS-COUPON-SHOP-ID = ZERO
065800           IF NOT WS-COUPON-CONSUMED
065900              IF WS-SHOP-TOTAL NOT < WS-COUPON-MIN-ORDER-AMT
066000                 PERFORM 0731-COMPUTE-DISCOUNT THRU 0731-EXIT
066100                 MOVE "Y" TO W-COUPON-APPLIED-GROUP-SW
066200                 MOVE "Y" TO W-COUPON-CONSUMED-SW.
066300*
066400 0730-EXIT.
066500     EXIT.
066600*
066700 0731-COMPUTE-DISCOUNT.
066800*
066900     IF WS-COUPON-IS-FLAT
067000        SUBTRACT WS-COUPON-DISCOUNT-VALUE FROM WS-FINAL-AMOUNT
067100     ELSE
067200        COMPUTE WS-DISCOUNT-AMOUNT ROUNDED =
067300                WS-SHOP-TOTAL * WS-COUPON-DISCOUNT-VALUE / 100
067400        SUBTRACT WS-DISCOUNT-AMOUNT FROM WS-FINAL-AMOUNT.
067500*
067600     IF WS-FINAL-AMOUNT < ZERO
067700        MOVE ZERO TO WS-FINAL-AMOUNT.
067800*
067900 0731-EXIT.
068000     EXIT.
068100*
068200 0740-WRITE-ORDER-RECORD.
068300*
068400     ADD 1 TO CONTROL-LAST-ORDER-SEQ.
068500     MOVE CONTROL-LAST-ORDER-SEQ TO WS-NEXT-ORDER-SEQ-COMP.
068600     REWRITE CONTROL-RECORD
068700         INVALID KEY
068800            DISPLAY "CHECKOUT-BATCH - CONTROL FILE REWRITE FAILED".
068900     MOVE WS-NEXT-ORDER-SEQ-COMP TO WS-NEXT-ORDER-SEQ-DISPLAY.
069000*
069100     MOVE WS-NEXT-ORDER-SEQ-COMP TO ORD-ORDER-ID.
069200     MOVE SPACES TO ORD-ORDER-NUMBER.
069300     STRING "ORD-" DELIMITED BY SIZE
069400            WS-NEXT-ORDER-SEQ-DISPLAY DELIMITED BY SIZE
069500            "-" DELIMITED BY SIZE
069600            WS-GROUP-SHOP-ID DELIMITED BY SIZE
069700            INTO ORD-ORDER-NUMBER.
069800     MOVE CKH-USER-ID TO ORD-USER-ID.
069900     MOVE WS-GROUP-SHOP-ID TO ORD-SHOP-ID.
070000     MOVE CKH-SHIPPING-ADDRESS TO ORD-SHIPPING-ADDRESS.
070100     MOVE WS-FINAL-AMOUNT TO ORD-TOTAL-AMOUNT.
070200     SET ORD-PLACED TO TRUE.
070300     MOVE "PENDING" TO ORD-PAYMENT-STATUS.
070400     MOVE SPACES TO FILLER OF ORDER-RECORD.
070500*
070600     WRITE ORDER-RECORD.
070700     IF WS-ORDERS-FILE-STATUS NOT = "00"
070800        MOVE "N" TO W-REQUEST-VALID-SWITCH
070900        DISPLAY "CHECKOUT-BATCH - ORDERS-OUT WRITE FAILED, "
071000                "STATUS " WS-ORDERS-FILE-STATUS
071100     ELSE
071200        ADD 1 TO WS-ORDERS-CREATED
071300        ADD WS-FINAL-AMOUNT TO WS-ORDERS-TOTAL-AMOUNT
071400        MOVE ORD-ORDER-ID TO WS-CURRENT-ORDER-ID.
071500*
071600 0740-EXIT.
071700     EXIT.
071800*
071900 0750-WRITE-ORDER-ITEMS.
072000*
072100     PERFORM 0751-WRITE-ONE-ORDER-ITEM
072200         VARYING WS-ITEM-IDX FROM WS-GROUP-START-IDX BY 1
072300         UNTIL WS-ITEM-IDX > WS-GROUP-END-IDX
072400            OR NOT REQUEST-IS-VALID.
072500*
072600 0750-EXIT.
072700     EXIT.
072800*
072900 0751-WRITE-ONE-ORDER-ITEM.
073000*
073100     MOVE WS-CURRENT-ORDER-ID TO OI-ORDER-ID.
073200     MOVE CI-T-PRODUCT-ID (WS-ITEM-IDX) TO OI-PRODUCT-ID.
073300     MOVE CI-T-QUANTITY (WS-ITEM-IDX) TO OI-QUANTITY.
073400     MOVE CI-T-PRICE-AT-ADD (WS-ITEM-IDX) TO OI-PRICE-AT-ADD.
073500     COMPUTE OI-LINE-TOTAL ROUNDED =
073600             CI-T-QUANTITY (WS-ITEM-IDX) *
073700             CI-T-PRICE-AT-ADD (WS-ITEM-IDX).
073800     MOVE SPACES TO FILLER OF ORDER-ITEM-RECORD.
073900*
074000     WRITE ORDER-ITEM-RECORD.
074100     IF WS-ORDER-ITEMS-FILE-STATUS NOT = "00"
074200        MOVE "N" TO W-REQUEST-VALID-SWITCH
074300        DISPLAY "CHECKOUT-BATCH - ORDER-ITEMS-OUT WRITE FAILED, "
074400                "STATUS " WS-ORDER-ITEMS-FILE-STATUS.
074500*
074600 0760-WRITE-COUPON-USAGE.
074700*
074800     OPEN EXTEND COUPON-USAGE.
074900     MOVE CKH-USER-ID TO CU-USER-ID.
075000     MOVE WS-COUPON-ID TO CU-COUPON-ID.
075100     MOVE WS-CURRENT-ORDER-ID TO CU-ORDER-ID.
075200     MOVE SPACES TO FILLER OF COUPON-USAGE-RECORD.
075300     WRITE COUPON-USAGE-RECORD.
075400     CLOSE COUPON-USAGE.
075500*
075600 0760-EXIT.
075700     EXIT.
075800*
075900 0800-CLEAR-CART.
076000*
076100*    THE CART-ITEMS FILE FOR THIS RUN HAS ALREADY BEEN CONSUMED IN
076200*    FULL AT 0330-LOAD-CART-ITEMS-TABLE -- THE ON-LINE SYSTEM'S OWN
076300*    EXTRACT JOB DOES NOT RESUBMIT A CART ONCE IT HAS FED A RUN, SO
076400*    NO FURTHER FILE ACTIVITY IS NEEDED HERE.  THIS STEP EXISTS SO
076500*    THE CLEARED-CART TRACE LINE APPEARS IN EVERY RUN LOG.
076600     DISPLAY "CHECKOUT-BATCH - CART CLEARED FOR USER-ID "
076700             CKH-USER-ID.
076800*
076900 0900-FINALIZE-RUN.
077000*
077100     SET LK-CLOSE-DOWN TO TRUE.
077200     CALL "inventory-maintenance" USING LK-INVENTORY-REQUEST.
077300*
077400     CLOSE ORDERS-OUT.
077500     CLOSE ORDER-ITEMS-OUT.
077600     CLOSE CONTROL-FILE.
077700*
077800     PERFORM DISPLAY-RUN-SUMMARY.
077900*
078000     COPY "PLRUNTOT.CBL".
