000100*    SLSTEPCD.CBL
000200*    FILE-CONTROL ENTRY FOR THE STEP-CONTROL-CARDS FILE -- ONE
000300*    CARD PER BATCH STEP THE OPERATOR WANTS THIS RUN TO EXECUTE,
000400*    IN THE ORDER THEY SHOULD RUN.  REPLACES THE OLD INTERACTIVE
000500*    MAIN MENU NOW THAT THIS SUITE RUNS UNATTENDED OVERNIGHT.
000600    SELECT STEP-CONTROL-CARDS
000700           ASSIGN TO "STEPCTL"
000800           ORGANIZATION IS LINE SEQUENTIAL
000900           FILE STATUS IS WS-STEPCD-FILE-STATUS.
